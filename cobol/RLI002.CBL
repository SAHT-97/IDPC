000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RLI002.
000300 AUTHOR.        J. CARRASCO.
000400 INSTALLATION.  ASESORIAS TRIBUTARIAS LTDA - DEPTO PROCESO DATOS.
000500 DATE-WRITTEN.  19/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO DEPTO PD.
000800******************************************************** RLI002
000900*  EMISION DEL INFORME IMPRESO DE DETERMINACION DE LA RENTA    *
001000*  LIQUIDA IMPONIBLE (RLI) E IMPUESTO DE PRIMERA CATEGORIA     *
001100*  (IDPC), REGIMEN 14 D N 3.                                   *
001200*                                                              *
001300*  LEE SECUENCIALMENTE EL ARCHIVO DE TRABAJO DEJADO POR RLI001 *
001400*  (ENCABEZADO DE EMPRESA, LINEAS DE CADA SECCION, SUBTOTAL    *
001500*  DE REMUNERACIONES, TOTALES Y BLOQUE DE RESULTADO) Y ARMA EL *
001600*  LISTADO DE 132 COLUMNAS CON QUIEBRE DE PAGINA.              *
001700*                                                              *
001800*  HISTORIAL DE MODIFICACIONES                                 *
001900*  ---------------------------                                 *
002000*  19/03/89 JCR REQ-0148 PROGRAMA ORIGINAL.                    *
002100*  02/05/89 JCR REQ-0151 SE AGREGA IMPRESION DEL SUBTOTAL      *
002200*           "REMUNERACIONES PAGADAS" CON ENCABEZADO DE GRUPO.  *
002300*  04/11/90 JCR REQ-0201 SE AGREGA EL BLOQUE DE RESULTADO CON  *
002400*           INCENTIVO AL AHORRO (MODO CON).                    *
002500*  23/08/92 JCR REQ-0233 IMPRIME EL AVISO DE REGIMEN 14-A      *
002600*           CUANDO CORRESPONDE Y TERMINA SIN EL RESTO.         *
002700*  30/03/93 MVE REQ-0241 SE AGREGA MARCA "*" EN LAS LINEAS     *
002800*           AUSENTES DEL BALANCE (BANDERA EXISTE = N).         *
002900*  18/01/99 MVE REQ-0301 AJUSTE Y2K: FECHA DE EMISION DEL      *
003000*           INFORME AMPLIADA A 4 DIGITOS DE ANO.                *
003100*  09/09/01 JCR REQ-0318 SE DESTACA CON ASTERISCOS LA BASE     *
003200*           IMPONIBLE, LA RLI INVERTIDA Y EL SALDO FINAL.      *
003300*  27/06/03 MVE REQ-0340 FORMATO DE MONTO UNIFICADO EN UNA     *
003400*           SOLA RUTINA (F-FORMATEAR-MONTO) PARA TODO EL       *
003500*           INFORME.                                           *
003600*  15/04/06 JCR REQ-0366 LIMPIEZA GENERAL Y REVISION DE        *
003700*           MENSAJES DE ERROR DE APERTURA DE ARCHIVOS.          *
003800*  06/11/09 MVE REQ-0374 EL ENCABEZADO NO MOSTRABA COMUNA NI    *
003900*           PERIODO DE LA EMPRESA; SE AGREGA CB4-COMUNA A CAB4  *
004000*           Y LA LINEA CAB4B CON EL PERIODO.                    *
004100*  10/11/09 MVE REQ-0377 SE ELIMINA SPECIAL-NAMES: NINGUNA      *
004200*           DE SUS CLAUSULAS (TOP-OF-FORM, CLASE DIGITO-        *
004300*           VALIDO, CONMUTADORES UPSI-0) SE USABA EN EL         *
004400*           PROGRAMA.                                           *
004500*  11/11/09 JCR REQ-0378 WS-MONTO-ED TENIA SOLO 10 DIGITOS Y    *
004600*           LOS MONTOS DEL REGISTRO DE TRABAJO SON DE 13; SE    *
004700*           AMPLIA A 13 DIGITOS Y SE AJUSTAN LOS CAMPOS DE      *
004800*           MONTO DE DETALLE, SUBTOTAL Y TOTAL DEL LISTADO.     *
004900*  13/11/09 JCR REQ-0380 SE RESTITUYE EL PARRAFO SPECIAL-NAMES, *
005000*           QUE LA REQ-0377 HABIA ELIMINADO POR COMPLETO; QUEDA *
005100*           SOLO CON LA CLAUSULA DE SIGNO MONETARIO ($) QUE USAN*
005200*           LOS MONTOS EDITADOS (F-FORMATEAR-MONTO), SIN        *
005300*           DECIMAL-POINT IS COMMA.                             *
005400************************************************************
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CURRENCY SIGN IS "$".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ARQTRB ASSIGN TO DISK
006300                ORGANIZATION IS LINE SEQUENTIAL
006400                FILE STATUS IS ST-ERRO.
006500
006600     SELECT ARQLST ASSIGN TO DISK
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                FILE STATUS IS ST-ERRO.
006900*-----------------------------------------------------------------
007000 DATA DIVISION.
007100 FILE SECTION.
007200*  ARCHIVO DE TRABAJO RECIBIDO DE RLI001 - UN SOLO TIPO DE         *
007300*  REGISTRO FISICO CON VARIAS VISTAS 01-LEVEL, IGUAL FORMA QUE EN  *
007400*  RLI001 (COMO ARQFUNCTX EN FPP015).                              *
007500 FD  ARQTRB
007600            LABEL RECORD IS STANDARD
007700            VALUE OF FILE-ID IS "RLITRB.DAT".
007800 01  REG-TRABAJO                PIC X(224).
007900*-----------------------------------------------------------------
008000 FD  ARQLST
008100            LABEL RECORD IS STANDARD
008200            VALUE OF FILE-ID IS "RLILST.DOC".
008300 01  REG-LISTADO                PIC X(132).
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600 77  MENS                PIC X(60) VALUE SPACES.
008700 01  ST-ERRO             PIC X(02) VALUE "00".
008800*------------------- BANDERAS DE CONTROL (88-LEVELS) ------------
008900 01  WS-FLAG-TRABAJO     PIC X(01) VALUE "N".
009000     88  FIN-TRABAJO                VALUE "S".
009100 01  WS-FLAG-SECCION-REM PIC X(01) VALUE "N".
009200     88  GRUPO-REM-ABIERTO          VALUE "S".
009300     88  GRUPO-REM-CERRADO          VALUE "N".
009400 01  WS-FLAG-MONTO-NEG   PIC X(01) VALUE "N".
009500     88  MONTO-ES-NEGATIVO          VALUE "S".
009600     88  MONTO-ES-POSITIVO          VALUE "N".
009700*
009800*------------------- VISTAS DEL REGISTRO DE TRABAJO --------------
009900 01  WT-MODO.
010000     03  WT-MD-TIPO          PIC X(02).
010100     03  WT-MD-MODO          PIC X(03).
010200     03  WT-MD-REGIMEN       PIC X(04).
010300     03  FILLER              PIC X(215).
010400*
010500 01  WT-COMPANIA.
010600     03  WT-CA-TIPO          PIC X(02).
010700     03  WT-CA-RAZON-SOCIAL  PIC X(60).
010800     03  WT-CA-RUT           PIC X(12).
010900     03  WT-CA-GIRO          PIC X(40).
011000     03  WT-CA-DIRECCION     PIC X(40).
011100     03  WT-CA-COMUNA        PIC X(20).
011200     03  WT-CA-PERIODO       PIC X(50).
011300*
011400 01  WT-DETALLE.
011500     03  WT-LI-TIPO          PIC X(02).
011600     03  WT-LI-SECCION       PIC X(01).
011700     03  WT-LI-CODIGO        PIC X(06).
011800     03  WT-LI-NOMBRE        PIC X(30).
011900     03  WT-LI-MONTO         PIC S9(13).
012000     03  WT-LI-SIGNO         PIC X(01).
012100     03  WT-LI-F22           PIC X(04).
012200     03  WT-LI-MANUAL        PIC X(01).
012300     03  WT-LI-EXISTE        PIC X(01).
012400     03  FILLER              PIC X(165).
012500*
012600 01  WT-SUBTOTAL.
012700     03  WT-ST-TIPO          PIC X(02).
012800     03  WT-ST-SECCION       PIC X(01).
012900     03  WT-ST-ETIQUETA      PIC X(30).
013000     03  WT-ST-MONTO         PIC S9(13).
013100     03  WT-ST-F22           PIC X(04).
013200     03  FILLER              PIC X(174).
013300*
013400 01  WT-TOTAL.
013500     03  WT-TT-TIPO          PIC X(02).
013600     03  WT-TT-SECCION       PIC X(01).
013700     03  WT-TT-ETIQUETA      PIC X(30).
013800     03  WT-TT-MONTO         PIC S9(13).
013900     03  WT-TT-SIGNO         PIC X(01).
014000     03  WT-TT-F22           PIC X(04).
014100     03  FILLER              PIC X(173).
014200*
014300 01  WT-RESULTADO.
014400     03  WT-RS-TIPO          PIC X(02).
014500     03  WT-RS-MODO          PIC X(03).
014600     03  WT-RS-ETIQUETA      PIC X(32).
014700     03  WT-RS-MONTO         PIC S9(13).
014800     03  WT-RS-SIGNO         PIC X(01).
014900     03  WT-RS-F22           PIC X(04).
015000     03  WT-RS-DETALLE       PIC X(50).
015100     03  FILLER              PIC X(119).
015200*-----------------------------------------------------------------
015300*  REDEFINICION DE WT-RS-DETALLE: PARA LA LINEA "DEDUCCION        *
015400*  INCENTIVO" RLI001 EMPACA AHI EL PORCENTAJE APLICADO Y EL       *
015500*  TOPE EN UF VIGENTE, PARA QUE EL INFORME LOS MUESTRE APARTE.    *
015600*-----------------------------------------------------------------
015700 01  WT-RS-DETALLE-CAMPOS REDEFINES WT-RS-DETALLE.
015800     03  WT-RS-PORCENTAJE    PIC X(13).
015900     03  FILLER              PIC X(06).
016000     03  WT-RS-UF-LIMITE     PIC X(13).
016100     03  FILLER              PIC X(18).
016200*
016300 01  WT-AVISO.
016400     03  WT-AV-TIPO          PIC X(02).
016500     03  WT-AV-TEXTO         PIC X(78).
016600     03  FILLER              PIC X(144).
016700*-----------------------------------------------------------------
016800*  REDEFINICION DEL RUT DE LA EMPRESA - CUERPO Y DIGITO           *
016900*  VERIFICADOR SEPARADOS, PARA REVISION MANUAL EN PANTALLA.       *
017000*  (VER CAB2 MAS ABAJO, CAMPO CB2-RUT).                           *
017100*-----------------------------------------------------------------
017200*  AREA DE EDICION DE MONTOS - F-FORMATEAR-MONTO.                 *
017300*-----------------------------------------------------------------
017400 01  WS-MONTO-ENTRADA    PIC S9(13) VALUE ZEROS.
017500 01  WS-MONTO-ABS        PIC 9(13)  VALUE ZEROS.
017600*  REQ-0378: EL EDITADO TENIA SOLO 10 POSICIONES DE DIGITO Y LOS
017700*  MONTOS DEL REGISTRO DE TRABAJO SON DE 13 (WT-LI/ST/TT/RS-MONTO);
017800*  SE AMPLIA A 13 DIGITOS PARA NO TRUNCAR LOS MONTOS MAS ALTOS.
017900 01  WS-MONTO-ED         PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9 VALUE ZEROS.
018000 01  WS-MONTO-EDITADO.
018100     03  WS-ME-SIGNO     PIC X(01)  VALUE SPACE.
018200     03  WS-ME-VALOR     PIC X(18)  VALUE SPACES.
018300     03  FILLER          PIC X(03)  VALUE SPACES.
018400*-----------------------------------------------------------------
018500*  CONTADORES DE PAGINA Y LINEA (REGIMEN DE QUIEBRE DE HOJA).     *
018600*-----------------------------------------------------------------
018700 01  WS-NUMPAG           PIC 9(03) COMP VALUE ZEROS.
018800 01  WS-NUMLIN           PIC 9(03) COMP VALUE ZEROS.
018900*-----------------------------------------------------------------
019000*  FECHA DE EMISION DEL INFORME - VER REQ-0301 (AJUSTE Y2K).      *
019100*  SE LEE LA FECHA DEL SISTEMA EN FORMATO CORTO (AAMMDD) Y SE     *
019200*  EXPANDE A SIGLO COMPLETO CON REGLA DE VENTANA (< 50 = 20XX).   *
019300*-----------------------------------------------------------------
019400 01  WS-FECHA-SISTEMA    PIC 9(06) VALUE ZEROS.
019500 01  WS-FECHA-SISTEMA-R  REDEFINES WS-FECHA-SISTEMA.
019600     03  WS-FS-ANO       PIC 9(02).
019700     03  WS-FS-MES       PIC 9(02).
019800     03  WS-FS-DIA       PIC 9(02).
019900 01  WS-FECHA-EMISION.
020000     03  WS-FE-ANO       PIC 9(04) VALUE ZEROS.
020100     03  WS-FE-MES       PIC 9(02) VALUE ZEROS.
020200     03  WS-FE-DIA       PIC 9(02) VALUE ZEROS.
020300 01  WS-FECHA-EMISION-ED.
020400     03  ED-DIA          PIC 9(02).
020500     03  FILLER          PIC X(01) VALUE "/".
020600     03  ED-MES          PIC 9(02).
020700     03  FILLER          PIC X(01) VALUE "/".
020800     03  ED-ANO          PIC 9(04).
020900*-----------------------------------------------------------------
021000 01  CAB1.
021100     03  FILLER              PIC X(40) VALUE
021200         "DETERMINACION RLI - IMPUESTO 1A CATEG.".
021300     03  FILLER              PIC X(08) VALUE "FECHA: ".
021400     03  CB1-FECHA           PIC X(10).
021500     03  FILLER              PIC X(10) VALUE " PAGINA: ".
021600     03  CB1-PAGINA          PIC ZZ9.
021700     03  FILLER              PIC X(61) VALUE SPACES.
021800 01  CAB2.
021900     03  FILLER              PIC X(12) VALUE "EMPRESA: ".
022000     03  CB2-RAZON-SOCIAL    PIC X(60).
022100     03  FILLER              PIC X(08) VALUE "  RUT: ".
022200     03  CB2-RUT             PIC X(12).
022300*-----------------------------------------------------------------
022400*  REDEFINICION DEL RUT - CUERPO Y DIGITO VERIFICADOR POR         *
022500*  SEPARADO, PARA VALIDACION MANUAL EN PANTALLA DE OPERACION.     *
022600*-----------------------------------------------------------------
022700 03  CB2-RUT-PARTES      REDEFINES CB2-RUT.
022800     05  CB2-RUT-CUERPO  PIC X(10).
022900     05  CB2-RUT-DV      PIC X(02).
023000     03  FILLER              PIC X(40) VALUE SPACES.
023100 01  CAB3.
023200     03  FILLER              PIC X(07) VALUE "GIRO: ".
023300     03  CB3-GIRO            PIC X(40).
023400     03  FILLER              PIC X(85) VALUE SPACES.
023500 01  CAB4.
023600     03  FILLER              PIC X(12) VALUE "DIRECCION: ".
023700     03  CB4-DIRECCION       PIC X(40).
023800     03  FILLER              PIC X(03) VALUE " - ".
023900     03  FILLER              PIC X(08) VALUE "COMUNA: ".
024000     03  CB4-COMUNA          PIC X(20).
024100     03  FILLER              PIC X(49) VALUE SPACES.
024200*-----------------------------------------------------------------
024300*  06/11/09 MVE REQ-0374 SE AGREGA COMUNA A CAB4 Y SE AGREGA      *
024400*           CAB4B CON EL PERIODO DEL BALANCE LEIDO DESDE ARQCIA.  *
024500*-----------------------------------------------------------------
024600 01  CAB4B.
024700     03  FILLER              PIC X(09) VALUE "PERIODO: ".
024800     03  CB4B-PERIODO        PIC X(50).
024900     03  FILLER              PIC X(73) VALUE SPACES.
025000 01  CAB5.
025100     03  FILLER              PIC X(15) VALUE "REGIMEN 14 D N".
025200     03  FILLER              PIC X(03) VALUE "3 ".
025300     03  FILLER              PIC X(18) VALUE "(EX-PROPYME)  TASA".
025400     03  FILLER              PIC X(07) VALUE " 12,5%".
025500     03  FILLER              PIC X(89) VALUE SPACES.
025600 01  CABSEP.
025700     03  FILLER              PIC X(132) VALUE ALL "-".
025800 01  CABCOL.
025900     03  FILLER              PIC X(08) VALUE "CODIGO".
026000     03  FILLER              PIC X(32) VALUE "CUENTA".
026100     03  FILLER              PIC X(16) VALUE "MONTO".
026200     03  FILLER              PIC X(06) VALUE "SGN".
026300     03  FILLER              PIC X(06) VALUE "F22".
026400     03  FILLER              PIC X(64) VALUE SPACES.
026500 01  CABBLANK                PIC X(132) VALUE SPACES.
026600*-----------------------------------------------------------------
026700 01  DET.
026800     03  DT-CODIGO           PIC X(06).
026900     03  FILLER              PIC X(02) VALUE SPACES.
027000     03  DT-NOMBRE           PIC X(30).
027100     03  FILLER              PIC X(02) VALUE SPACES.
027200     03  DT-MONTO            PIC X(19).
027300     03  FILLER              PIC X(02) VALUE SPACES.
027400     03  DT-SIGNO            PIC X(01).
027500     03  FILLER              PIC X(04) VALUE SPACES.
027600     03  DT-F22              PIC X(04).
027700     03  FILLER              PIC X(02) VALUE SPACES.
027800     03  DT-MARCA            PIC X(01).
027900     03  FILLER              PIC X(59) VALUE SPACES.
028000 01  LINREM.
028100     03  FILLER              PIC X(23) VALUE "   GRUPO REMUNERACIONES".
028200     03  FILLER              PIC X(109) VALUE SPACES.
028300 01  LINSUB.
028400     03  FILLER              PIC X(03) VALUE SPACES.
028500     03  LS-ETIQUETA         PIC X(30).
028600     03  FILLER              PIC X(03) VALUE SPACES.
028700     03  LS-MONTO            PIC X(19).
028800     03  FILLER              PIC X(04) VALUE SPACES.
028900     03  LS-F22              PIC X(04).
029000     03  FILLER              PIC X(69) VALUE SPACES.
029100 01  LINTOT.
029200     03  FILLER              PIC X(01) VALUE "*".
029300     03  LT-ETIQUETA         PIC X(30).
029400     03  FILLER              PIC X(02) VALUE SPACES.
029500     03  LT-MONTO            PIC X(19).
029600     03  FILLER              PIC X(02) VALUE SPACES.
029700     03  LT-SIGNO            PIC X(01).
029800     03  FILLER              PIC X(03) VALUE SPACES.
029900     03  LT-F22              PIC X(04).
030000     03  FILLER              PIC X(01) VALUE "*".
030100     03  FILLER              PIC X(68) VALUE SPACES.
030200 01  LINRES.
030300     03  FILLER              PIC X(02) VALUE SPACES.
030400     03  LR-ETIQUETA         PIC X(32).
030500     03  FILLER              PIC X(02) VALUE SPACES.
030600     03  LR-MONTO            PIC X(19).
030700     03  FILLER              PIC X(02) VALUE SPACES.
030800     03  LR-SIGNO            PIC X(01).
030900     03  FILLER              PIC X(03) VALUE SPACES.
031000     03  LR-F22              PIC X(04).
031100     03  FILLER              PIC X(02) VALUE SPACES.
031200     03  LR-DETALLE          PIC X(50).
031300     03  FILLER              PIC X(15) VALUE SPACES.
031400 01  LINRESDEST.
031500     03  FILLER              PIC X(01) VALUE "*".
031600     03  FILLER              PIC X(32) VALUE SPACES.
031700     03  FILLER              PIC X(02) VALUE SPACES.
031800     03  FILLER              PIC X(19) VALUE SPACES.
031900     03  FILLER              PIC X(01) VALUE "*".
032000     03  FILLER              PIC X(77) VALUE SPACES.
032100 01  LINAVISO.
032200     03  FILLER              PIC X(03) VALUE "***".
032300     03  LA-TEXTO            PIC X(78).
032400     03  FILLER              PIC X(51) VALUE SPACES.
032500*-----------------------------------------------------------------
032600 PROCEDURE DIVISION.
032700 INICIO.
032800     PERFORM R0B-FECHA-SISTEMA THRU R0B-FECHA-SISTEMA-FIM
032900     PERFORM R0-ABRIR-ARCHIVOS THRU R0-ABRIR-ARCHIVOS-FIM
033000     PERFORM R0A-LEER-MODO THRU R0A-LEER-MODO-FIM
033100     PERFORM R1-ENCABEZADO THRU R1-ENCABEZADO-FIM
033200     PERFORM R2-LEER-TRABAJO THRU R2-LEER-TRABAJO-FIM
033300        UNTIL FIN-TRABAJO
033400     GO TO R4-CIERRE.
033500*-----------------------------------------------------------------
033600*  OBTIENE LA FECHA DEL SISTEMA (AAMMDD) Y LE APLICA LA REGLA DE  *
033700*  VENTANA DE SIGLO: ANO < 50 SE CONSIDERA 20XX, DE LO CONTRARIO  *
033800*  19XX (VER REQ-0301 EN EL HISTORIAL DE MODIFICACIONES).         *
033900*-----------------------------------------------------------------
034000 R0B-FECHA-SISTEMA.
034100     ACCEPT WS-FECHA-SISTEMA FROM DATE
034200     IF WS-FS-ANO < 50
034300        COMPUTE WS-FE-ANO = 2000 + WS-FS-ANO
034400     ELSE
034500        COMPUTE WS-FE-ANO = 1900 + WS-FS-ANO
034600     END-IF
034700     MOVE WS-FS-MES TO WS-FE-MES
034800     MOVE WS-FS-DIA TO WS-FE-DIA
034900     MOVE WS-FE-DIA TO ED-DIA
035000     MOVE WS-FE-MES TO ED-MES
035100     MOVE WS-FE-ANO TO ED-ANO.
035200 R0B-FECHA-SISTEMA-FIM.
035300     EXIT.
035400*-----------------------------------------------------------------
035500 R0-ABRIR-ARCHIVOS.
035600     OPEN INPUT ARQTRB
035700     IF ST-ERRO NOT = "00"
035800        MOVE "ERROR AL ABRIR ARCHIVO DE TRABAJO" TO MENS
035900        PERFORM ROT-MENS THRU ROT-MENS-FIM
036000        GO TO ROT-ABORTA.
036100     OPEN OUTPUT ARQLST
036200     IF ST-ERRO NOT = "00"
036300        MOVE "ERROR AL ABRIR ARCHIVO DE LISTADO" TO MENS
036400        PERFORM ROT-MENS THRU ROT-MENS-FIM
036500        GO TO ROT-ABORTA.
036600 R0-ABRIR-ARCHIVOS-FIM.
036700     EXIT.
036800*-----------------------------------------------------------------
036900*  PRIMER REGISTRO DEL ARCHIVO DE TRABAJO ES SIEMPRE EL REGISTRO  *
037000*  "MD" (MODO/REGIMEN). SI VIENE UN AVISO "AV" A CONTINUACION ES  *
037100*  EL PLACEHOLDER DEL REGIMEN 14-A - SE IMPRIME Y SE TERMINA.     *
037200*-----------------------------------------------------------------
037300 R0A-LEER-MODO.
037400     READ ARQTRB INTO WT-MODO
037500     AT END
037600        MOVE "*** ARCHIVO DE TRABAJO VACIO ***" TO MENS
037700        PERFORM ROT-MENS THRU ROT-MENS-FIM
037800        GO TO ROT-ABORTA.
037900 R0A-LEER-MODO-FIM.
038000     EXIT.
038100*-----------------------------------------------------------------
038200*  IMPRIME EL ENCABEZADO DE PAGINA; SI EL REGIMEN ES 14-A SOLO    *
038300*  SE LEE EL AVISO Y SE CIERRA (EL CALCULO NO SE DESARROLLO).     *
038400*-----------------------------------------------------------------
038500 R1-ENCABEZADO.
038600     IF WT-MD-REGIMEN = "14A "
038700        READ ARQTRB INTO WT-AVISO
038800        MOVE SPACES TO LINAVISO
038900        MOVE WT-AV-TEXTO TO LA-TEXTO
039000        WRITE REG-LISTADO FROM LINAVISO
039100        GO TO R4-CIERRE.
039200     READ ARQTRB INTO WT-COMPANIA
039300     AT END
039400        MOVE "*** FALTA REGISTRO DE EMPRESA ***" TO MENS
039500        PERFORM ROT-MENS THRU ROT-MENS-FIM
039600        GO TO ROT-ABORTA.
039700     PERFORM R1A-IMPRIMIR-CABECERA THRU R1A-IMPRIMIR-CABECERA-FIM.
039800 R1-ENCABEZADO-FIM.
039900     EXIT.
040000*-----------------------------------------------------------------
040100 R1A-IMPRIMIR-CABECERA.
040200     ADD 1 TO WS-NUMPAG
040300     MOVE ZEROS TO WS-NUMLIN
040400     MOVE WS-NUMPAG TO CB1-PAGINA
040500     MOVE WS-FECHA-EMISION-ED TO CB1-FECHA
040600     WRITE REG-LISTADO FROM CAB1 AFTER ADVANCING PAGE
040700     MOVE WT-CA-RAZON-SOCIAL TO CB2-RAZON-SOCIAL
040800     MOVE WT-CA-RUT          TO CB2-RUT
040900     WRITE REG-LISTADO FROM CAB2
041000     MOVE WT-CA-GIRO TO CB3-GIRO
041100     WRITE REG-LISTADO FROM CAB3
041200     MOVE WT-CA-DIRECCION TO CB4-DIRECCION
041300     MOVE WT-CA-COMUNA    TO CB4-COMUNA
041400     WRITE REG-LISTADO FROM CAB4
041500     MOVE WT-CA-PERIODO   TO CB4B-PERIODO
041600     WRITE REG-LISTADO FROM CAB4B
041700     WRITE REG-LISTADO FROM CAB5
041800     WRITE REG-LISTADO FROM CABSEP
041900     WRITE REG-LISTADO FROM CABCOL
042000     WRITE REG-LISTADO FROM CABSEP
042100     WRITE REG-LISTADO FROM CABBLANK
042200     ADD 9 TO WS-NUMLIN.
042300 R1A-IMPRIMIR-CABECERA-FIM.
042400     EXIT.
042500*-----------------------------------------------------------------
042600*  LEE UN REGISTRO DE TRABAJO Y LO DESPACHA SEGUN SU TIPO.        *
042700*  SE QUIEBRA DE PAGINA CADA 50 LINEAS IMPRESAS.                  *
042800*-----------------------------------------------------------------
042900 R2-LEER-TRABAJO.
043000     READ ARQTRB INTO WT-DETALLE
043100     AT END
043200        SET FIN-TRABAJO TO TRUE
043300        GO TO R2-LEER-TRABAJO-FIM.
043400     IF WS-NUMLIN > 50
043500        PERFORM R1A-IMPRIMIR-CABECERA THRU R1A-IMPRIMIR-CABECERA-FIM.
043600     IF WT-LI-TIPO = "LI"
043700        PERFORM R2A-DETALLE-SECCION THRU R2A-DETALLE-SECCION-FIM
043800     ELSE IF WT-LI-TIPO = "ST"
043900        MOVE WT-DETALLE TO WT-SUBTOTAL
044000        PERFORM R2B-SUBTOTAL-REM THRU R2B-SUBTOTAL-REM-FIM
044100     ELSE IF WT-LI-TIPO = "TT"
044200        MOVE WT-DETALLE TO WT-TOTAL
044300        PERFORM R2C-TOTAL-SECCION THRU R2C-TOTAL-SECCION-FIM
044400     ELSE IF WT-LI-TIPO = "RS"
044500        MOVE WT-DETALLE TO WT-RESULTADO
044600        PERFORM R3-RESULTADO THRU R3-RESULTADO-FIM.
044700 R2-LEER-TRABAJO-FIM.
044800     EXIT.
044900*-----------------------------------------------------------------
045000*  DETALLE DE UNA LINEA DE SECCION. AL ENTRAR AL GRUPO DE         *
045100*  REMUNERACIONES (CODIGOS 4101xx) SE IMPRIME EL ENCABEZADO DE    *
045200*  GRUPO UNA SOLA VEZ (CONTROL DE QUIEBRE POR WS-FLAG-SECCION-REM)*
045300*-----------------------------------------------------------------
045400 R2A-DETALLE-SECCION.
045500     IF WT-LI-CODIGO = "410101" AND GRUPO-REM-CERRADO
045600        MOVE SPACES TO LINREM
045700        MOVE "   GRUPO REMUNERACIONES" TO LINREM
045800        WRITE REG-LISTADO FROM LINREM
045900        ADD 1 TO WS-NUMLIN
046000        SET GRUPO-REM-ABIERTO TO TRUE
046100     END-IF.
046200     MOVE WT-LI-MONTO TO WS-MONTO-ENTRADA
046300     PERFORM F-FORMATEAR-MONTO THRU F-FORMATEAR-MONTO-FIM
046400     MOVE SPACES TO DET
046500     MOVE WT-LI-CODIGO TO DT-CODIGO
046600     MOVE WT-LI-NOMBRE TO DT-NOMBRE
046700     MOVE WS-MONTO-EDITADO TO DT-MONTO
046800     MOVE WT-LI-SIGNO  TO DT-SIGNO
046900     MOVE WT-LI-F22    TO DT-F22
047000     IF WT-LI-EXISTE = "N"
047100        MOVE "*" TO DT-MARCA
047200     ELSE
047300        MOVE SPACES TO DT-MARCA
047400     END-IF
047500     WRITE REG-LISTADO FROM DET
047600     ADD 1 TO WS-NUMLIN.
047700 R2A-DETALLE-SECCION-FIM.
047800     EXIT.
047900*-----------------------------------------------------------------
048000 R2B-SUBTOTAL-REM.
048100     SET GRUPO-REM-CERRADO TO TRUE
048200     MOVE WT-ST-MONTO TO WS-MONTO-ENTRADA
048300     PERFORM F-FORMATEAR-MONTO THRU F-FORMATEAR-MONTO-FIM
048400     MOVE SPACES TO LINSUB
048500     MOVE WT-ST-ETIQUETA TO LS-ETIQUETA
048600     MOVE WS-MONTO-EDITADO TO LS-MONTO
048700     MOVE WT-ST-F22 TO LS-F22
048800     WRITE REG-LISTADO FROM LINSUB
048900     WRITE REG-LISTADO FROM CABBLANK
049000     ADD 2 TO WS-NUMLIN.
049100 R2B-SUBTOTAL-REM-FIM.
049200     EXIT.
049300*-----------------------------------------------------------------
049400 R2C-TOTAL-SECCION.
049500     MOVE WT-TT-MONTO TO WS-MONTO-ENTRADA
049600     PERFORM F-FORMATEAR-MONTO THRU F-FORMATEAR-MONTO-FIM
049700     MOVE SPACES TO LINTOT
049800     MOVE WT-TT-ETIQUETA TO LT-ETIQUETA
049900     MOVE WS-MONTO-EDITADO TO LT-MONTO
050000     MOVE WT-TT-SIGNO TO LT-SIGNO
050100     MOVE WT-TT-F22 TO LT-F22
050200     WRITE REG-LISTADO FROM LINTOT
050300     WRITE REG-LISTADO FROM CABBLANK
050400     ADD 2 TO WS-NUMLIN.
050500 R2C-TOTAL-SECCION-FIM.
050600     EXIT.
050700*-----------------------------------------------------------------
050800*  IMPRIME UNA LINEA DEL BLOQUE DE RESULTADO (MODO SIN O CON).    *
050900*  LAS LINEAS "BASE IMPONIBLE", "RLI INVERTIDA" Y "SALDO" SE      *
051000*  DESTACAN CON ASTERISCOS A AMBOS LADOS DEL MONTO.               *
051100*-----------------------------------------------------------------
051200 R3-RESULTADO.
051300     MOVE WT-RS-MONTO TO WS-MONTO-ENTRADA
051400     PERFORM F-FORMATEAR-MONTO THRU F-FORMATEAR-MONTO-FIM
051500     MOVE SPACES TO LINRES
051600     MOVE WT-RS-ETIQUETA TO LR-ETIQUETA
051700     MOVE WS-MONTO-EDITADO TO LR-MONTO
051800     MOVE WT-RS-SIGNO TO LR-SIGNO
051900     MOVE WT-RS-F22   TO LR-F22
052000     IF WT-RS-ETIQUETA = "DEDUCCION INCENTIVO AL AHORRO"
052100        STRING "PCTJE: " DELIMITED BY SIZE
052200               WT-RS-PORCENTAJE DELIMITED BY SIZE
052300               " TOPE UF: " DELIMITED BY SIZE
052400               WT-RS-UF-LIMITE DELIMITED BY SIZE
052500               INTO LR-DETALLE
052600     ELSE
052700        MOVE WT-RS-DETALLE TO LR-DETALLE
052800     END-IF
052900     IF WT-RS-ETIQUETA = "BASE IMPONIBLE" OR
053000        WT-RS-ETIQUETA = "RLI INVERTIDA" OR
053100        WT-RS-ETIQUETA = "SALDO"
053200        PERFORM R3A-RESULTADO-DESTACADO THRU R3A-RESULTADO-DESTACADO-FIM
053300     ELSE
053400        WRITE REG-LISTADO FROM LINRES
053500     END-IF
053600     ADD 1 TO WS-NUMLIN.
053700 R3-RESULTADO-FIM.
053800     EXIT.
053900*-----------------------------------------------------------------
054000 R3A-RESULTADO-DESTACADO.
054100     WRITE REG-LISTADO FROM LINRESDEST
054200     WRITE REG-LISTADO FROM LINRES
054300     WRITE REG-LISTADO FROM LINRESDEST
054400     ADD 2 TO WS-NUMLIN.
054500 R3A-RESULTADO-DESTACADO-FIM.
054600     EXIT.
054700*-----------------------------------------------------------------
054800*  FORMATEA UN MONTO S9(13) A "$ Z.ZZZ.ZZZ.ZZ9" CON SEPARADOR DE  *
054900*  MILES Y SIGNO MENOS A LA IZQUIERDA PARA VALORES NEGATIVOS.     *
055000*  MONTO CERO O NULO SE EDITA COMO "$ 0". COMO EN ESTE PAIS EL    *
055100*  PUNTO ES EL SEPARADOR DE MILES Y LA COMA ES LA COMPANIA NO USA *
055200*  "DECIMAL-POINT IS COMMA" (DA PROBLEMAS CON OTRAS RUTINAS),     *
055300*  SE EDITA CON COMA DE MILES DEL PICTURE ESTANDAR Y LUEGO SE     *
055400*  CAMBIA CADA COMA POR UN PUNTO CON INSPECT.                     *
055500*-----------------------------------------------------------------
055600 F-FORMATEAR-MONTO.
055700     MOVE SPACES TO WS-MONTO-EDITADO
055800     IF WS-MONTO-ENTRADA < ZEROS
055900        SET MONTO-ES-NEGATIVO TO TRUE
056000        COMPUTE WS-MONTO-ABS = ZEROS - WS-MONTO-ENTRADA
056100     ELSE
056200        SET MONTO-ES-POSITIVO TO TRUE
056300        MOVE WS-MONTO-ENTRADA TO WS-MONTO-ABS
056400     END-IF
056500     MOVE WS-MONTO-ABS TO WS-MONTO-ED
056600     INSPECT WS-MONTO-ED REPLACING ALL "," BY "."
056700     IF MONTO-ES-NEGATIVO
056800        MOVE "-" TO WS-ME-SIGNO
056900     ELSE
057000        MOVE SPACE TO WS-ME-SIGNO
057100     END-IF
057200     MOVE WS-MONTO-ED TO WS-ME-VALOR.
057300 F-FORMATEAR-MONTO-FIM.
057400     EXIT.
057500*-----------------------------------------------------------------
057600 R4-CIERRE.
057700     CLOSE ARQTRB ARQLST.
057800     STOP RUN.
057900*-----------------------------------------------------------------
058000 ROT-ABORTA.
058100     CLOSE ARQTRB ARQLST.
058200     STOP RUN.
058300*-----------------------------------------------------------------
058400*  RUTINA DE MENSAJE DE CONSOLA (LA MISMA TECNICA DE PAUSA POR    *
058500*  CONTADOR QUE USABAN LOS PROGRAMAS DE PANTALLA DEL DEPTO).      *
058600*-----------------------------------------------------------------
058700 ROT-MENS.
058800     DISPLAY MENS.
058900 ROT-MENS-FIM.
059000     EXIT.
