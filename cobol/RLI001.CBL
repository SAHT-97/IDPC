000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RLI001.
000300 AUTHOR.        J. CARRASCO.
000400 INSTALLATION.  ASESORIAS TRIBUTARIAS LTDA - DEPTO PROCESO DATOS.
000500 DATE-WRITTEN.  12/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO DEPTO PD.
000800******************************************************** RLI001
000900*  CALCULO DE LA RENTA LIQUIDA IMPONIBLE (RLI) Y DEL         *
001000*  IMPUESTO DE PRIMERA CATEGORIA (IDPC) - REGIMEN 14 D N 3   *
001100*  (EX-PROPYME), ART. 14 LETRA D NUMERO 3 DE LA LIR.         *
001200*                                                            *
001300*  LEE EL BALANCE DE 8 COLUMNAS, LOS DATOS DE LA EMPRESA,    *
001400*  LAS LINEAS MANUALES (EXTRAS) Y LOS PARAMETROS DE LA       *
001500*  CORRIDA, ARMA LAS TRES PARTIDAS (INGRESOS, EGRESOS Y      *
001600*  GASTOS RECHAZADOS), LAS TOTALIZA Y CALCULA EL IDPC SIN Y  *
001700*  CON EL INCENTIVO AL AHORRO DEL ART. 14 LETRA E.           *
001800*  EL RESULTADO SE DEJA EN UN ARCHIVO DE TRABAJO PARA QUE    *
001900*  RLI002 EMITA EL INFORME IMPRESO.                          *
002000*                                                            *
002100*  HISTORIAL DE MODIFICACIONES                               *
002200*  ---------------------------                               *
002300*  12/03/89 JCR REQ-0147 PROGRAMA ORIGINAL.                  *
002400*  02/05/89 JCR REQ-0151 SE AGREGA GRUPO REMUNERACIONES CON  *
002500*           SUBTOTAL "REMUNERACIONES PAGADAS" F22 1411.      *
002600*  19/07/89 MVE REQ-0163 SE AGREGA RECHAZO DE CODIGO EXTRA   *
002700*           DUPLICADO DENTRO DE LA MISMA SECCION.            *
002800*  04/11/90 JCR REQ-0201 SE INCORPORA CALCULO CON INCENTIVO  *
002900*           AL AHORRO ART. 14 LETRA E (RLI INVERTIDA, TOPE   *
003000*           UF Y DEDUCCION).                                 *
003100*  14/01/91 MVE REQ-0204 CORRIGE BUSQUEDA DE PPM: SI CUENTA  *
003200*           101090 VIENE EN CERO SE BUSCA 105101.            *
003300*  23/08/92 JCR REQ-0233 SE AGREGA VALIDACION DE REGIMEN     *
003400*           14-A COMO PLACEHOLDER (AUN NO DESARROLLADO).     *
003500*  30/03/93 MVE REQ-0241 SE AGREGA FILTRO DE RELEVANCIA AL   *
003600*           CARGAR EL BALANCE (DESCARTA CUENTAS EN CERO).    *
003700*  11/10/94 JCR REQ-0255 ACUMULA MOVIMIENTOS CUANDO EL       *
003800*           CODIGO DE CUENTA VIENE REPETIDO EN EL BALANCE.   *
003900*  06/02/95 MVE REQ-0262 SE CAMBIA BUSQUEDA LINEAL DE LA     *
004000*           TABLA DE BALANCE POR BUSQUEDA BINARIA (SEARCH    *
004100*           ALL) PARA SOPORTAR BALANCES DE MAYOR TAMANO.     *
004200*  18/01/99 MVE REQ-0301 AJUSTE Y2K: PERIODO Y CAMPOS DE     *
004300*           FECHA DE TRABAJO AMPLIADOS A 4 DIGITOS DE ANO.   *
004400*  09/09/01 JCR REQ-0318 SE AGREGA TOPE UF PARAMETRIZABLE    *
004500*           (VALOR Y CANTIDAD DE UF) DESDE ARCHIVO PARAMS.   *
004600*  27/06/03 MVE REQ-0340 SE PERMITEN OVERRIDES DE PPM,       *
004700*           RETIROS, MULTAS E IDPC HISTORICO DESDE PARAMS.   *
004800*  15/04/06 JCR REQ-0366 LIMPIEZA GENERAL Y REVISION DE      *
004900*           MENSAJES DE ERROR DE APERTURA DE ARCHIVOS.       *
005000*  03/11/09 JCR REQ-0371 PPM Y RETIROS DEL EJERCICIO SE      *
005100*           BUSCAN AHORA POR COLUMNA FIJA DE ACTIVOS, NO POR *
005200*           PRIORIDAD (EVITA TOMAR UN VALOR DE OTRA COLUMNA  *
005300*           CUANDO LA CUENTA TIENE MOVIMIENTO EN VARIAS).    *
005400*  03/11/09 JCR REQ-0372 LA COLA DE GASTOS RECHAZADOS (GST)  *
005500*           NO VALIDABA CODIGO DUPLICADO AL VACIARSE.        *
005600*  05/11/09 JCR REQ-0373 LOS ACUMULADORES DE TOTALES Y EL    *
005700*           AREA DE TRUNCAMIENTO SE DECLARARON COMP-3 POR    *
005800*           ERROR; EL TALLER NUNCA EMPAQUETA MONTOS, SE      *
005900*           VUELVEN A DISPLAY COMO EL RESTO DE LOS CAMPOS.   *
006000*  06/11/09 MVE REQ-0374 COMUNA Y PERIODO DE LA COMPANIA SE  *
006100*           LEIAN DE ARQCIA PERO SE PERDIAN: EL AREA DE      *
006200*           TRABAJO NO TENIA ESPACIO Y NO SE TRASPASABAN.    *
006300*           SE AMPLIA EL REGISTRO DE TRABAJO Y SE IMPRIMEN   *
006400*           EN EL ENCABEZADO DEL INFORME (RLI002).           *
006500*  09/11/09 JCR REQ-0375 LAS COLAS DE EXTRAS (WS-COLA-EGR Y   *
006600*           WS-COLA-GST) HABIAN QUEDADO DECLARADAS DESPUES    *
006700*           DEL PROCEDURE DIVISION; SE MUEVEN A WORKING-      *
006800*           STORAGE, JUNTO A WS-SEC-LINEAS.                   *
006900*  09/11/09 JCR REQ-0376 LAS LINEAS EXTRAS DE REMUNERACIONES  *
007000*           SE AGREGABAN AL FINAL DEL ARREGLO, FUERA DEL      *
007100*           GRUPO, Y REABRIAN UN SEGUNDO SUBTOTAL "REMUNERA-  *
007200*           CIONES PAGADAS" DUPLICADO; AHORA SE INSERTAN      *
007300*           DENTRO DEL BLOQUE FIJO DEL GRUPO (POSICIONES     *
007400*           2 A 5) ANTES DE TOTALIZAR LA SECCION.             *
007500*  10/11/09 MVE REQ-0377 SE ELIMINA SPECIAL-NAMES: NINGUNA   *
007600*           DE SUS CLAUSULAS (TOP-OF-FORM, CLASE DIGITO-     *
007700*           VALIDO, CONMUTADORES UPSI-0) SE USABA EN EL      *
007800*           PROGRAMA.                                        *
007900*  11/11/09 JCR REQ-0379 LA LECTURA DE ARQEXT QUEDABA EN     *
008000*           CASCADA ENTRE SECCIONES: UNA LINEA DE SECCION    *
008100*           ANTERIOR QUE LLEGABA DESPUES DE OTRA POSTERIOR   *
008200*           SE PERDIA SIN AVISO. SE AGREGA R0B-DISTRIBUIR-   *
008300*           EXTRAS, QUE RECORRE ARQEXT COMPLETO UNA SOLA VEZ *
008400*           ANTES DE ARMAR CUALQUIER SECCION Y CLASIFICA     *
008500*           CADA LINEA A SU COLA (NUEVA WS-COLA-ING PARA LA  *
008600*           SECCION I; SE REUTILIZAN WS-COLA-EGR Y WS-COLA-  *
008700*           GST PARA LAS SECCIONES II Y III).                *
008800*  13/11/09 JCR REQ-0380 SE RESTITUYE SPECIAL-NAMES, QUE LA  *
008900*           REQ-0377 HABIA ELIMINADO POR COMPLETO; QUEDA SOLO*
009000*           CON LA CLAUSULA DE SIGNO MONETARIO ($) QUE USAN  *
009100*           LOS MONTOS EDITADOS, SIN DECIMAL-POINT IS COMMA. *
009200************************************************************
009300*----------------------------------------------------------------
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SPECIAL-NAMES.
009700     CURRENCY SIGN IS "$".
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT ARQBAL ASSIGN TO DISK
010100                ORGANIZATION IS SEQUENTIAL
010200                ACCESS MODE IS SEQUENTIAL
010300                FILE STATUS IS ST-ERRO.
010400
010500     SELECT ARQCIA ASSIGN TO DISK
010600                ORGANIZATION IS SEQUENTIAL
010700                ACCESS MODE IS SEQUENTIAL
010800                FILE STATUS IS ST-ERRO.
010900
011000     SELECT ARQEXT ASSIGN TO DISK
011100                ORGANIZATION IS SEQUENTIAL
011200                ACCESS MODE IS SEQUENTIAL
011300                FILE STATUS IS ST-ERRO.
011400
011500     SELECT ARQPAR ASSIGN TO DISK
011600                ORGANIZATION IS SEQUENTIAL
011700                ACCESS MODE IS SEQUENTIAL
011800                FILE STATUS IS ST-ERRO.
011900
012000     SELECT ARQTRB ASSIGN TO DISK
012100                ORGANIZATION IS LINE SEQUENTIAL
012200                FILE STATUS IS ST-ERRO.
012300*-----------------------------------------------------------------
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  ARQBAL
012700            LABEL RECORD IS STANDARD
012800            VALUE OF FILE-ID IS "RLIBAL.DAT".
012900 01  REG-BALANCE.
013000     03  BAL-CODIGO             PIC X(06).
013100     03  BAL-CODIGO-N REDEFINES BAL-CODIGO PIC 9(06).
013200     03  BAL-NOMBRE             PIC X(30).
013300     03  BAL-DEBITOS            PIC 9(13).
013400     03  BAL-CREDITOS           PIC 9(13).
013500     03  BAL-SALDO-DEUDOR       PIC 9(13).
013600     03  BAL-SALDO-ACREEDOR     PIC 9(13).
013700     03  BAL-ACTIVOS            PIC 9(13).
013800     03  BAL-PASIVOS            PIC 9(13).
013900     03  BAL-PERDIDAS           PIC 9(13).
014000     03  BAL-GANANCIAS          PIC 9(13).
014100     03  FILLER                 PIC X(04).
014200*-----------------------------------------------------------------
014300 FD  ARQCIA
014400            LABEL RECORD IS STANDARD
014500            VALUE OF FILE-ID IS "RLICIA.DAT".
014600 01  REG-COMPANIA.
014700     03  CIA-RAZON-SOCIAL       PIC X(60).
014800     03  CIA-RUT                PIC X(12).
014900     03  CIA-GIRO               PIC X(40).
015000     03  CIA-DIRECCION          PIC X(40).
015100     03  CIA-COMUNA             PIC X(20).
015200     03  CIA-PERIODO            PIC X(50).
015300     03  FILLER                 PIC X(04).
015400*-----------------------------------------------------------------
015500 FD  ARQEXT
015600            LABEL RECORD IS STANDARD
015700            VALUE OF FILE-ID IS "RLIEXT.DAT".
015800 01  REG-EXTRA.
015900     03  EXT-SECCION            PIC X(03).
016000     03  EXT-CODIGO             PIC X(06).
016100     03  EXT-NOMBRE             PIC X(30).
016200     03  EXT-F22                PIC X(04).
016300     03  EXT-MONTO              PIC 9(13).
016400     03  FILLER                 PIC X(04).
016500*-----------------------------------------------------------------
016600 FD  ARQPAR
016700            LABEL RECORD IS STANDARD
016800            VALUE OF FILE-ID IS "RLIPAR.DAT".
016900 01  REG-PARAMETROS.
017000     03  PAR-REGIMEN            PIC X(04).
017100     03  PAR-MODO               PIC X(03).
017200     03  PAR-UF-VALOR           PIC 9(07).
017300     03  PAR-UF-CANTIDAD        PIC 9(07).
017400     03  PAR-OVERRIDES.
017500         05  PAR-PPM-VALOR      PIC 9(13).
017600         05  PAR-PPM-FLAG       PIC X(01).
017700         05  PAR-RETIROS-VALOR  PIC 9(13).
017800         05  PAR-RETIROS-FLAG   PIC X(01).
017900         05  PAR-MULTAS-VALOR   PIC 9(13).
018000         05  PAR-MULTAS-FLAG    PIC X(01).
018100         05  PAR-IDPCHIS-VALOR  PIC 9(13).
018200         05  PAR-IDPCHIS-FLAG   PIC X(01).
018300     03  FILLER                 PIC X(06).
018400*-----------------------------------------------------------------
018500*  ARCHIVO DE TRABAJO HACIA RLI002 - UN SOLO TIPO DE REGISTRO    *
018600*  FISICO (COMO ARQFUNCTX EN FPP015) CON VARIAS VISTAS 01-LEVEL *
018700*  GRABADAS POR WRITE ... FROM, SEGUN WT-TIPO-REG.               *
018800*-----------------------------------------------------------------
018900 FD  ARQTRB
019000            LABEL RECORD IS STANDARD
019100            VALUE OF FILE-ID IS "RLITRB.DAT".
019200 01  REG-TRABAJO                PIC X(224).
019300*-----------------------------------------------------------------
019400 WORKING-STORAGE SECTION.
019500 77  MENS                PIC X(60) VALUE SPACES.
019600 01  ST-ERRO             PIC X(02) VALUE "00".
019700*------------------- BANDERAS DE CONTROL (88-LEVELS) ------------
019800 01  WS-FLAG-CUENTA      PIC X(01) VALUE "N".
019900     88  CUENTA-RELEVANTE           VALUE "S".
020000     88  CUENTA-NO-RELEVANTE        VALUE "N".
020100 01  WS-FLAG-BUSQUEDA    PIC X(01) VALUE "N".
020200     88  CUENTA-ENCONTRADA          VALUE "S".
020300     88  CUENTA-NO-ENCONTRADA       VALUE "N".
020400 01  WS-FLAG-EXTRAS      PIC X(01) VALUE "N".
020500     88  FIN-EXTRAS                 VALUE "S".
020600 01  WS-FLAG-DUPLICADO   PIC X(01) VALUE "N".
020700     88  CODIGO-DUPLICADO           VALUE "S".
020800     88  CODIGO-NO-DUPLICADO        VALUE "N".
020900 01  WS-FLAG-REGIMEN     PIC X(01) VALUE "D".
021000     88  REGIMEN-14A-ACTIVO         VALUE "A".
021100     88  REGIMEN-14D3-ACTIVO        VALUE "D".
021200 01  WS-SEC-REM-ABIERTO  PIC X(01) VALUE "N".
021300 01  WS-CHAVE-BUSCA      PIC X(06) VALUE SPACES.
021400*------------------- REGISTROS DE RETORNO DE F-GET-VALOR-xxx ----
021500 01  WS-R-CODIGO         PIC X(06) VALUE SPACES.
021600 01  WS-R-NOMBRE         PIC X(30) VALUE SPACES.
021700 01  WS-R-MONTO          PIC S9(13) VALUE ZEROS.
021800 01  WS-R-EXISTE         PIC X(01) VALUE "N".
021900*
022000*------------------- TABLA DE BALANCE (CLAVE ORDENADA) ----------
022100 01  TB-CONTADOR         PIC 9(05) COMP VALUE ZEROS.
022200 01  TABLA-BALANCE.
022300     03  TB-LINEA OCCURS 1 TO 2000 TIMES DEPENDING ON TB-CONTADOR
022400                 ASCENDING KEY IS TB-CODIGO
022500                 INDEXED BY TB-IDX.
022600         05  TB-CODIGO          PIC X(06).
022700         05  TB-NOMBRE          PIC X(30).
022800         05  TB-DEBITOS         PIC 9(13).
022900         05  TB-CREDITOS        PIC 9(13).
023000         05  TB-SALDO-DEUDOR    PIC 9(13).
023100         05  TB-SALDO-ACREEDOR  PIC 9(13).
023200         05  TB-ACTIVOS         PIC 9(13).
023300         05  TB-PASIVOS         PIC 9(13).
023400         05  TB-PERDIDAS        PIC 9(13).
023500         05  TB-GANANCIAS       PIC 9(13).
023600*
023700*------------------- LINEAS FIJAS DE CADA SECCION ---------------
023800 01  WS-CONT-FIJAS       PIC 9(02) COMP VALUE ZEROS.
023900 01  TABLA-FIJAS-INGRESOS.
024000     03  FILLER PIC X(43) VALUE "300101Ingresos Del Giro Percibido     +1600".
024100     03  FILLER PIC X(43) VALUE "311102Reajuste                        +1588".
024200 01  TFI-REDEF REDEFINES TABLA-FIJAS-INGRESOS.
024300     03  TFI-LINEA OCCURS 2 TIMES.
024400         05  TFI-CODIGO     PIC X(06).
024500         05  TFI-NOMBRE     PIC X(30).
024600         05  TFI-SIGNO      PIC X(01).
024700         05  TFI-F22        PIC X(04).
024800*
024900 01  TABLA-FIJAS-EGRESOS.
025000     03  FILLER PIC X(43) VALUE "400101Compras netas existencias       +1409".
025100     03  FILLER PIC X(43) VALUE "410101Remuneraciones imponibles       +REM1".
025200     03  FILLER PIC X(43) VALUE "410102Leyes sociales                  +REM1".
025300     03  FILLER PIC X(43) VALUE "410110Remuneraciones no imponibles    +REM1".
025400     03  FILLER PIC X(43) VALUE "410111Finiquitos                      +REM1".
025500     03  FILLER PIC X(43) VALUE "410106Honorarios                      +1412".
025600     03  FILLER PIC X(43) VALUE "410105Arriendos                       +1415".
025700     03  FILLER PIC X(43) VALUE "430101Impuesto de Primera Categoria   +1422".
025800     03  FILLER PIC X(43) VALUE "430102Multas e Intereses              +1422".
025900 01  TFE-REDEF REDEFINES TABLA-FIJAS-EGRESOS.
026000     03  TFE-LINEA OCCURS 9 TIMES.
026100         05  TFE-CODIGO     PIC X(06).
026200         05  TFE-NOMBRE     PIC X(30).
026300         05  TFE-SIGNO      PIC X(01).
026400         05  TFE-F22        PIC X(04).
026500*
026600 01  TABLA-FIJAS-RECHAZADOS.
026700     03  FILLER PIC X(43) VALUE "430101Impuesto de Primera Categoria   +1431".
026800     03  FILLER PIC X(43) VALUE "430102Multas e Intereses              +1431".
026900 01  TFR-REDEF REDEFINES TABLA-FIJAS-RECHAZADOS.
027000     03  TFR-LINEA OCCURS 2 TIMES.
027100         05  TFR-CODIGO     PIC X(06).
027200         05  TFR-NOMBRE     PIC X(30).
027300         05  TFR-SIGNO      PIC X(01).
027400         05  TFR-F22        PIC X(04).
027500*
027600*------------------- LISTA DE CODIGOS DEL GRUPO REMUNERACIONES ---
027700 01  TABLA-REM-CODIGOS.
027800     03  FILLER PIC X(06) VALUE "410101".
027900     03  FILLER PIC X(06) VALUE "410102".
028000     03  FILLER PIC X(06) VALUE "410110".
028100     03  FILLER PIC X(06) VALUE "410111".
028200 01  TREM-REDEF REDEFINES TABLA-REM-CODIGOS.
028300     03  TREM-CODIGO OCCURS 4 TIMES PIC X(06).
028400*
028500*------------------- LINEAS DE TRABAJO DE CADA SECCION -----------
028600*  UNA SECCION PUEDE TENER HASTA 20 LINEAS (FIJAS + EXTRAS).
028700 01  WS-SEC-CONT         PIC 9(02) COMP VALUE ZEROS.
028800 01  WS-SEC-IDX          PIC 9(02) COMP VALUE ZEROS.
028900*  REQ-0376: ULTIMA POSICION DEL BLOQUE FIJO DE REMUNERACIONES,
029000*  PARA INSERTAR AHI LAS LINEAS EXTRAS DE LA COLA REM.
029100 01  WS-SEC-REM-FIN      PIC 9(02) COMP VALUE ZEROS.
029200 01  WS-SEC-SHIFT-IX     PIC 9(02) COMP VALUE ZEROS.
029300 01  WS-SEC-LINEAS.
029400     03  WS-SEC-LINEA OCCURS 20 TIMES INDEXED BY WS-SEC-IX.
029500         05  WS-L-CODIGO     PIC X(06).
029600         05  WS-L-NOMBRE     PIC X(30).
029700         05  WS-L-MONTO      PIC S9(13).
029800         05  WS-L-SIGNO      PIC X(01).
029900         05  WS-L-F22        PIC X(04).
030000         05  WS-L-MANUAL     PIC X(01).
030100         05  WS-L-EXISTE     PIC X(01).
030200         05  WS-L-REM        PIC X(01).
030300*-----------------------------------------------------------------
030400*  COLA DE EXTRAS ENCONTRADOS MIENTRAS SE LEIA OTRA SECCION -    *
030500*  COMO EL ARCHIVO ES SECUENCIAL Y SOLO SE RECORRE UNA VEZ, LAS  *
030600*  LINEAS DE OTRA SECCION QUEDAN EN ESTAS COLAS DE MEMORIA.      *
030700*  (REQ-0375: ESTABAN MAL DECLARADAS EN LA PROCEDURE DIVISION)   *
030800*-----------------------------------------------------------------
030900 01  WS-COLA-EGR-CONT    PIC 9(02) COMP VALUE ZEROS.
031000 01  WS-COLA-EGR.
031100     03  WS-CE-LINEA OCCURS 10 TIMES INDEXED BY WS-CE-IX.
031200         05  WS-CE-CODIGO   PIC X(06).
031300         05  WS-CE-NOMBRE   PIC X(30).
031400         05  WS-CE-MONTO    PIC 9(13).
031500         05  WS-CE-F22      PIC X(04).
031600         05  WS-CE-SECCION  PIC X(03).
031700 01  WS-COLA-GST-CONT    PIC 9(02) COMP VALUE ZEROS.
031800 01  WS-COLA-GST.
031900     03  WS-CG-LINEA OCCURS 10 TIMES INDEXED BY WS-CG-IX.
032000         05  WS-CG-CODIGO   PIC X(06).
032100         05  WS-CG-NOMBRE   PIC X(30).
032200         05  WS-CG-MONTO    PIC 9(13).
032300         05  WS-CG-F22      PIC X(04).
032400*-----------------------------------------------------------------
032500*  REQ-0379: COLA DE EXTRAS DE INGRESOS (SECCION I), PARA QUE LA  *
032600*           UNICA PASADA POR ARQEXT (R0B-DISTRIBUIR-EXTRAS)       *
032700*           TAMBIEN GUARDE LAS LINEAS "ING" QUE APARECEN EN EL    *
032800*           ARCHIVO DESPUES DE UNA LINEA DE OTRA SECCION.         *
032900*-----------------------------------------------------------------
033000 01  WS-COLA-ING-CONT    PIC 9(02) COMP VALUE ZEROS.
033100 01  WS-COLA-ING.
033200     03  WS-CI-LINEA OCCURS 10 TIMES INDEXED BY WS-CI-IX.
033300         05  WS-CI-CODIGO   PIC X(06).
033400         05  WS-CI-NOMBRE   PIC X(30).
033500         05  WS-CI-MONTO    PIC 9(13).
033600         05  WS-CI-F22      PIC X(04).
033700*-----------------------------------------------------------------
033800*------------------- ACUMULADORES DE TOTALES ----------------------
033900 01  WS-TOTAL-INGRESOS       PIC S9(13) VALUE ZEROS.
034000 01  WS-TOTAL-EGRESOS        PIC S9(13) VALUE ZEROS.
034100 01  WS-TOTAL-RECHAZADOS     PIC S9(13) VALUE ZEROS.
034200 01  WS-TOTAL-REMUNERAC      PIC S9(13) VALUE ZEROS.
034300*
034400*------------------- INSUMOS PARA EL CALCULO DE IMPUESTO ---------
034500 01  WS-PPM                  PIC S9(13) VALUE ZEROS.
034600 01  WS-RETIROS-EJERCICIO    PIC S9(13) VALUE ZEROS.
034700 01  WS-MULTAS-HIST          PIC S9(13) VALUE ZEROS.
034800 01  WS-IDPC-HIST            PIC S9(13) VALUE ZEROS.
034900 01  WS-UF-LIMITE            PIC S9(13) VALUE ZEROS.
035000*
035100*------------------- RESULTADO SIN INCENTIVO ---------------------
035200 01  WS-BASE-IMPONIBLE       PIC S9(13) VALUE ZEROS.
035300 01  WS-IDPC-SIN             PIC S9(13) VALUE ZEROS.
035400 01  WS-SALDO-SIN            PIC S9(13) VALUE ZEROS.
035500*
035600*------------------- RESULTADO CON INCENTIVO ---------------------
035700 01  WS-SUB-TOTAL-BASE       PIC S9(13) VALUE ZEROS.
035800 01  WS-RLI-INVERTIDA        PIC S9(13) VALUE ZEROS.
035900 01  WS-PORCENTAJE-RLI       PIC S9(13) VALUE ZEROS.
036000 01  WS-DEDUCCION-INCENTIVO  PIC S9(13) VALUE ZEROS.
036100 01  WS-IDPC-CON             PIC S9(13) VALUE ZEROS.
036200 01  WS-SALDO-CON            PIC S9(13) VALUE ZEROS.
036300*
036400*------------------- AREA DE TRUNCAMIENTO (DIVIDE/RESTO) ---------
036500 01  WS-TRUNCA-BASE          PIC S9(15) VALUE ZEROS.
036600 01  WS-TRUNCA-FACTOR-D      PIC 9(05)  COMP VALUE ZEROS.
036700 01  WS-TRUNCA-FACTOR-M      PIC 9(05)  COMP VALUE ZEROS.
036800 01  WS-TRUNCA-RESULTADO     PIC S9(15) VALUE ZEROS.
036900 01  WS-TRUNCA-RESTO         PIC S9(15) VALUE ZEROS.
037000*
037100*------------------- REGISTROS DEL ARCHIVO DE TRABAJO ------------
037200*  TIPO: CA=COMPANIA  LI=LINEA  ST=SUBTOTAL  TT=TOTAL  MD=MODO
037300*        RS=RESULTADO  AV=AVISO(14-A)
037400 01  WT-TIPO-REG             PIC X(02).
037500*
037600 01  WT-MODO.
037700     03  WT-MD-TIPO          PIC X(02) VALUE "MD".
037800     03  WT-MD-MODO          PIC X(03).
037900     03  WT-MD-REGIMEN       PIC X(04).
038000     03  FILLER              PIC X(215).
038100*
038200 01  WT-COMPANIA.
038300     03  WT-CA-TIPO          PIC X(02) VALUE "CA".
038400     03  WT-CA-RAZON-SOCIAL  PIC X(60).
038500     03  WT-CA-RUT           PIC X(12).
038600     03  WT-CA-GIRO          PIC X(40).
038700     03  WT-CA-DIRECCION     PIC X(40).
038800     03  WT-CA-COMUNA        PIC X(20).
038900     03  WT-CA-PERIODO       PIC X(50).
039000*
039100 01  WT-DETALLE.
039200     03  WT-LI-TIPO          PIC X(02) VALUE "LI".
039300     03  WT-LI-SECCION       PIC X(01).
039400     03  WT-LI-CODIGO        PIC X(06).
039500     03  WT-LI-NOMBRE        PIC X(30).
039600     03  WT-LI-MONTO         PIC S9(13).
039700     03  WT-LI-SIGNO         PIC X(01).
039800     03  WT-LI-F22           PIC X(04).
039900     03  WT-LI-MANUAL        PIC X(01).
040000     03  WT-LI-EXISTE        PIC X(01).
040100     03  FILLER              PIC X(165).
040200*
040300 01  WT-SUBTOTAL.
040400     03  WT-ST-TIPO          PIC X(02) VALUE "ST".
040500     03  WT-ST-SECCION       PIC X(01).
040600     03  WT-ST-ETIQUETA      PIC X(30).
040700     03  WT-ST-MONTO         PIC S9(13).
040800     03  WT-ST-F22           PIC X(04).
040900     03  FILLER              PIC X(174).
041000*
041100 01  WT-TOTAL.
041200     03  WT-TT-TIPO          PIC X(02) VALUE "TT".
041300     03  WT-TT-SECCION       PIC X(01).
041400     03  WT-TT-ETIQUETA      PIC X(30).
041500     03  WT-TT-MONTO         PIC S9(13).
041600     03  WT-TT-SIGNO         PIC X(01).
041700     03  WT-TT-F22           PIC X(04).
041800     03  FILLER              PIC X(173).
041900*
042000 01  WT-RESULTADO.
042100     03  WT-RS-TIPO          PIC X(02) VALUE "RS".
042200     03  WT-RS-MODO          PIC X(03).
042300     03  WT-RS-ETIQUETA      PIC X(32).
042400     03  WT-RS-MONTO         PIC S9(13).
042500     03  WT-RS-SIGNO         PIC X(01).
042600     03  WT-RS-F22           PIC X(04).
042700     03  WT-RS-DETALLE       PIC X(50).
042800     03  FILLER              PIC X(119).
042900*
043000 01  WT-AVISO.
043100     03  WT-AV-TIPO          PIC X(02) VALUE "AV".
043200     03  WT-AV-TEXTO         PIC X(78).
043300     03  FILLER              PIC X(144).
043400*-----------------------------------------------------------------
043500 PROCEDURE DIVISION.
043600 INICIO.
043700     PERFORM R0-ABRIR-ARCHIVOS THRU R0-ABRIR-ARCHIVOS-FIM
043800     PERFORM R0A-VALIDAR-REGIMEN THRU R0A-VALIDAR-REGIMEN-FIM
043900     IF REGIMEN-14A-ACTIVO
044000        GO TO R9-CERRAR
044100     END-IF
044200     PERFORM R0B-DISTRIBUIR-EXTRAS THRU R0B-DISTRIBUIR-EXTRAS-FIM
044300     PERFORM R1-CARGA-BALANCE THRU R1-CARGA-BALANCE-FIM
044400     PERFORM R1B-LEER-COMPANIA THRU R1B-LEER-COMPANIA-FIM
044500     PERFORM R2-ARMAR-INGRESOS THRU R2-ARMAR-INGRESOS-FIM
044600     PERFORM R3-ARMAR-EGRESOS THRU R3-ARMAR-EGRESOS-FIM
044700     PERFORM R4-ARMAR-RECHAZADOS THRU R4-ARMAR-RECHAZADOS-FIM
044800     PERFORM R5-TOTALIZAR THRU R5-TOTALIZAR-FIM
044900     PERFORM R6A-OBTENER-INSUMOS THRU R6A-OBTENER-INSUMOS-FIM
045000     PERFORM R6-CALCULO-SIN THRU R6-CALCULO-SIN-FIM
045100     PERFORM R7-CALCULO-CON THRU R7-CALCULO-CON-FIM
045200     PERFORM R8-GRABAR-TRABAJO THRU R8-GRABAR-TRABAJO-FIM
045300     GO TO R9-CERRAR.
045400*-----------------------------------------------------------------
045500 R0-ABRIR-ARCHIVOS.
045600     OPEN INPUT ARQBAL
045700     IF ST-ERRO NOT = "00"
045800        MOVE "ERROR AL ABRIR ARCHIVO DE BALANCE" TO MENS
045900        PERFORM ROT-MENS THRU ROT-MENS-FIM
046000        GO TO ROT-ABORTA.
046100     OPEN INPUT ARQCIA
046200     IF ST-ERRO NOT = "00"
046300        MOVE "ERROR AL ABRIR ARCHIVO DE EMPRESA" TO MENS
046400        PERFORM ROT-MENS THRU ROT-MENS-FIM
046500        GO TO ROT-ABORTA.
046600     OPEN INPUT ARQEXT
046700     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "05"
046800        MOVE "ERROR AL ABRIR ARCHIVO DE LINEAS EXTRAS" TO MENS
046900        PERFORM ROT-MENS THRU ROT-MENS-FIM
047000        GO TO ROT-ABORTA.
047100     OPEN INPUT ARQPAR
047200     IF ST-ERRO NOT = "00"
047300        MOVE "ERROR AL ABRIR ARCHIVO DE PARAMETROS" TO MENS
047400        PERFORM ROT-MENS THRU ROT-MENS-FIM
047500        GO TO ROT-ABORTA.
047600     OPEN OUTPUT ARQTRB
047700     IF ST-ERRO NOT = "00"
047800        MOVE "ERROR AL ABRIR ARCHIVO DE TRABAJO" TO MENS
047900        PERFORM ROT-MENS THRU ROT-MENS-FIM
048000        GO TO ROT-ABORTA.
048100     READ ARQPAR
048200     IF ST-ERRO NOT = "00"
048300        MOVE "ERROR AL LEER REGISTRO DE PARAMETROS" TO MENS
048400        PERFORM ROT-MENS THRU ROT-MENS-FIM
048500        GO TO ROT-ABORTA.
048600 R0-ABRIR-ARCHIVOS-FIM.
048700     EXIT.
048800*-----------------------------------------------------------------
048900*  EL REGIMEN 14-A (27%) ESTA DECLARADO PERO NO DESARROLLADO -
049000*  SOLO SE EMITE UN AVISO EN EL ARCHIVO DE TRABAJO Y SE TERMINA.
049100*-----------------------------------------------------------------
049200 R0A-VALIDAR-REGIMEN.
049300     MOVE PAR-MODO TO WT-MD-MODO OF WT-MODO
049400     MOVE PAR-REGIMEN TO WT-MD-REGIMEN OF WT-MODO
049500     IF PAR-REGIMEN = "14A "
049600        SET REGIMEN-14A-ACTIVO TO TRUE
049700        MOVE SPACES TO REG-TRABAJO
049800        MOVE WT-MODO TO REG-TRABAJO
049900        WRITE REG-TRABAJO
050000        MOVE SPACES TO REG-TRABAJO
050100        MOVE "AV" TO WT-AV-TIPO
050200        MOVE "REGIMEN 14-A (27 POR CIENTO) EN DESARROLLO - "
050300             TO WT-AV-TEXTO
050400        MOVE WT-AVISO TO REG-TRABAJO
050500        WRITE REG-TRABAJO
050600     ELSE
050700        SET REGIMEN-14D3-ACTIVO TO TRUE
050800        MOVE SPACES TO REG-TRABAJO
050900        MOVE WT-MODO TO REG-TRABAJO
051000        WRITE REG-TRABAJO.
051100 R0A-VALIDAR-REGIMEN-FIM.
051200     EXIT.
051300*-----------------------------------------------------------------
051400*  REQ-0379: UNICA PASADA POR ARQEXT. EL ARCHIVO ES SECUENCIAL Y  *
051500*           NO VIENE GARANTIZADO EN ORDEN ING/EGR-REM/GST, ASI    *
051600*           QUE SE RECORRE COMPLETO UNA SOLA VEZ ANTES DE ARMAR   *
051700*           NINGUNA SECCION Y CADA LINEA SE CLASIFICA A SU COLA   *
051800*           DE MEMORIA (WS-COLA-ING, WS-COLA-EGR O WS-COLA-GST).  *
051900*           LAS SECCIONES I, II Y III SOLO VACIAN SU PROPIA COLA. *
052000*-----------------------------------------------------------------
052100 R0B-DISTRIBUIR-EXTRAS.
052200     IF FIN-EXTRAS
052300        GO TO R0B-DISTRIBUIR-EXTRAS-FIM.
052400 R0B-LEER.
052500     READ ARQEXT
052600     AT END
052700        SET FIN-EXTRAS TO TRUE
052800        GO TO R0B-DISTRIBUIR-EXTRAS-FIM.
052900     IF EXT-SECCION = "ING"
053000        PERFORM R0B-ENCOLAR-ING THRU R0B-ENCOLAR-ING-FIM
053100     ELSE IF EXT-SECCION = "EGR" OR EXT-SECCION = "REM"
053200        PERFORM R3E-ENCOLAR-EXTRA THRU R3E-ENCOLAR-EXTRA-FIM
053300     ELSE IF EXT-SECCION = "GST"
053400        PERFORM R4E-ENCOLAR-EXTRA THRU R4E-ENCOLAR-EXTRA-FIM
053500     ELSE
053600        MOVE "*** LINEA EXTRA CON SECCION DESCONOCIDA - RECHAZADA ***"
053700             TO MENS
053800        PERFORM ROT-MENS THRU ROT-MENS-FIM.
053900     GO TO R0B-LEER.
054000 R0B-DISTRIBUIR-EXTRAS-FIM.
054100     EXIT.
054200*-----------------------------------------------------------------
054300 R0B-ENCOLAR-ING.
054400     ADD 1 TO WS-COLA-ING-CONT
054500     SET WS-CI-IX TO WS-COLA-ING-CONT
054600     MOVE EXT-CODIGO TO WS-CI-CODIGO (WS-CI-IX)
054700     MOVE EXT-NOMBRE TO WS-CI-NOMBRE (WS-CI-IX)
054800     MOVE EXT-MONTO  TO WS-CI-MONTO  (WS-CI-IX)
054900     MOVE EXT-F22    TO WS-CI-F22    (WS-CI-IX).
055000 R0B-ENCOLAR-ING-FIM.
055100     EXIT.
055200*-----------------------------------------------------------------
055300*  CARGA DEL BALANCE DE 8 COLUMNAS A LA TABLA ORDENADA POR       *
055400*  CODIGO. SI EL CODIGO SE REPITE SE ACUMULAN LOS OCHO CAMPOS.  *
055500*  SOLO QUEDAN LAS CUENTAS RELEVANTES (FILTRO R1A).              *
055600*-----------------------------------------------------------------
055700 R1-CARGA-BALANCE.
055800     MOVE ZEROS TO TB-CONTADOR.
055900 R1-LEER.
056000     READ ARQBAL
056100     AT END
056200        GO TO R1-CARGA-BALANCE-FIM.
056300     IF BAL-DEBITOS        < ZEROS OR
056400        BAL-CREDITOS       < ZEROS OR
056500        BAL-SALDO-DEUDOR   < ZEROS OR
056600        BAL-SALDO-ACREEDOR < ZEROS OR
056700        BAL-ACTIVOS        < ZEROS OR
056800        BAL-PASIVOS        < ZEROS OR
056900        BAL-PERDIDAS       < ZEROS OR
057000        BAL-GANANCIAS      < ZEROS
057100        MOVE "*** MONTO NEGATIVO EN BALANCE - RECHAZADO ***"
057200             TO MENS
057300        PERFORM ROT-MENS THRU ROT-MENS-FIM
057400        GO TO R1-LEER.
057500     PERFORM R1A-FILTRO-RELEVANCIA THRU R1A-FILTRO-RELEVANCIA-FIM
057600     IF NOT CUENTA-RELEVANTE
057700        GO TO R1-LEER.
057800     PERFORM R1C-BUSCAR-EN-TABLA THRU R1C-BUSCAR-EN-TABLA-FIM
057900     IF CUENTA-ENCONTRADA
058000        ADD BAL-DEBITOS        TO TB-DEBITOS (TB-IDX)
058100        ADD BAL-CREDITOS       TO TB-CREDITOS (TB-IDX)
058200        ADD BAL-SALDO-DEUDOR   TO TB-SALDO-DEUDOR (TB-IDX)
058300        ADD BAL-SALDO-ACREEDOR TO TB-SALDO-ACREEDOR (TB-IDX)
058400        ADD BAL-ACTIVOS        TO TB-ACTIVOS (TB-IDX)
058500        ADD BAL-PASIVOS        TO TB-PASIVOS (TB-IDX)
058600        ADD BAL-PERDIDAS       TO TB-PERDIDAS (TB-IDX)
058700        ADD BAL-GANANCIAS      TO TB-GANANCIAS (TB-IDX)
058800        IF BAL-NOMBRE NOT = SPACES
058900           MOVE BAL-NOMBRE TO TB-NOMBRE (TB-IDX)
059000        END-IF
059100     ELSE
059200        PERFORM R1D-INSERTAR-ORDENADO THRU R1D-INSERTAR-ORDENADO-FIM.
059300     GO TO R1-LEER.
059400 R1-CARGA-BALANCE-FIM.
059500     EXIT.
059600*-----------------------------------------------------------------
059700 R1A-FILTRO-RELEVANCIA.
059800     SET CUENTA-NO-RELEVANTE TO TRUE
059900     IF BAL-ACTIVOS > ZEROS OR BAL-PASIVOS > ZEROS OR
060000        BAL-PERDIDAS > ZEROS OR BAL-GANANCIAS > ZEROS OR
060100        BAL-SALDO-DEUDOR > ZEROS OR BAL-SALDO-ACREEDOR > ZEROS
060200        SET CUENTA-RELEVANTE TO TRUE.
060300 R1A-FILTRO-RELEVANCIA-FIM.
060400     EXIT.
060500*-----------------------------------------------------------------
060600*  BUSQUEDA BINARIA DEL CODIGO EN LA TABLA YA CARGADA (LA TABLA  *
060700*  SE MANTIENE ORDENADA PORQUE R1D INSERTA EN SU POSICION).      *
060800*-----------------------------------------------------------------
060900 R1C-BUSCAR-EN-TABLA.
061000     SET CUENTA-NO-ENCONTRADA TO TRUE
061100     IF TB-CONTADOR > ZEROS
061200        SEARCH ALL TB-LINEA
061300           AT END
061400              SET CUENTA-NO-ENCONTRADA TO TRUE
061500           WHEN TB-CODIGO (TB-IDX) = WS-CHAVE-BUSCA
061600              SET CUENTA-ENCONTRADA TO TRUE
061700        END-SEARCH.
061800 R1C-BUSCAR-EN-TABLA-FIM.
061900     EXIT.
062000*-----------------------------------------------------------------
062100*  INSERTA UN CODIGO NUEVO MANTENIENDO EL ORDEN ASCENDENTE.      *
062200*  LA TABLA ES PEQUENA (BALANCES DE 8 COLUMNAS RARA VEZ PASAN    *
062300*  DE ALGUNOS CIENTOS DE CUENTAS) ASI QUE EL DESPLAZAMIENTO      *
062400*  POR COPIA ES ACEPTABLE.                                       *
062500*-----------------------------------------------------------------
062600 R1D-INSERTAR-ORDENADO.
062700     ADD 1 TO TB-CONTADOR
062800     SET TB-IDX TO TB-CONTADOR.
062900 R1D-UBICAR.
063000     IF TB-IDX = 1
063100        GO TO R1D-COLOCAR.
063200     SET WS-SEC-IX TO TB-IDX
063300     SET TB-IDX DOWN BY 1
063400     IF TB-CODIGO (TB-IDX) > BAL-CODIGO
063500        MOVE TB-LINEA (TB-IDX) TO TB-LINEA (WS-SEC-IX)
063600        GO TO R1D-UBICAR.
063700     SET TB-IDX UP BY 1.
063800 R1D-COLOCAR.
063900     MOVE BAL-CODIGO         TO TB-CODIGO (TB-IDX)
064000     MOVE BAL-NOMBRE         TO TB-NOMBRE (TB-IDX)
064100     MOVE BAL-DEBITOS        TO TB-DEBITOS (TB-IDX)
064200     MOVE BAL-CREDITOS       TO TB-CREDITOS (TB-IDX)
064300     MOVE BAL-SALDO-DEUDOR   TO TB-SALDO-DEUDOR (TB-IDX)
064400     MOVE BAL-SALDO-ACREEDOR TO TB-SALDO-ACREEDOR (TB-IDX)
064500     MOVE BAL-ACTIVOS        TO TB-ACTIVOS (TB-IDX)
064600     MOVE BAL-PASIVOS        TO TB-PASIVOS (TB-IDX)
064700     MOVE BAL-PERDIDAS       TO TB-PERDIDAS (TB-IDX)
064800     MOVE BAL-GANANCIAS      TO TB-GANANCIAS (TB-IDX).
064900 R1D-INSERTAR-ORDENADO-FIM.
065000     EXIT.
065100*-----------------------------------------------------------------
065200 R1B-LEER-COMPANIA.
065300     READ ARQCIA
065400     IF ST-ERRO NOT = "00"
065500        MOVE "ERROR AL LEER REGISTRO DE EMPRESA" TO MENS
065600        PERFORM ROT-MENS THRU ROT-MENS-FIM
065700        GO TO ROT-ABORTA.
065800     MOVE SPACES TO REG-TRABAJO
065900     MOVE "CA" TO WT-CA-TIPO
066000     MOVE CIA-RAZON-SOCIAL TO WT-CA-RAZON-SOCIAL
066100     MOVE CIA-RUT          TO WT-CA-RUT
066200     MOVE CIA-GIRO         TO WT-CA-GIRO
066300     MOVE CIA-DIRECCION    TO WT-CA-DIRECCION
066400     MOVE CIA-COMUNA       TO WT-CA-COMUNA
066500     MOVE CIA-PERIODO      TO WT-CA-PERIODO
066600     MOVE WT-COMPANIA TO REG-TRABAJO
066700     WRITE REG-TRABAJO.
066800 R1B-LEER-COMPANIA-FIM.
066900     EXIT.
067000*-----------------------------------------------------------------
067100*  FUNCION GET-VALOR(CODIGO, COLUMNA) - PARAMETRIZADA POR LA     *
067200*  BANDERA WS-COLUMNA-PEDIDA. SIN COLUMNA EXPLICITA SE USA LA    *
067300*  PRIORIDAD FIJA GANANCIAS>PERDIDAS>ACTIVOS>PASIVOS>ACREEDOR>   *
067400*  DEUDOR (RUTINA F-GET-REPRESENTATIVO).                         *
067500*-----------------------------------------------------------------
067600 F-GET-VALOR-INGRESO.
067700*    COLUMNA GANANCIAS PARA LAS LINEAS DE LA SECCION I.
067800*    ENTRADA: WS-CHAVE-BUSCA.  SALIDA: WS-R-MONTO/NOMBRE/EXISTE.
067900     PERFORM R1C-BUSCAR-EN-TABLA THRU R1C-BUSCAR-EN-TABLA-FIM
068000     MOVE SPACES TO WS-R-NOMBRE
068100     IF CUENTA-ENCONTRADA
068200        MOVE TB-GANANCIAS (TB-IDX) TO WS-R-MONTO
068300        MOVE "Y" TO WS-R-EXISTE
068400        IF TB-NOMBRE (TB-IDX) NOT = SPACES
068500           MOVE TB-NOMBRE (TB-IDX) TO WS-R-NOMBRE
068600        END-IF
068700     ELSE
068800        MOVE ZEROS TO WS-R-MONTO
068900        MOVE "N" TO WS-R-EXISTE.
069000 F-GET-VALOR-INGRESO-FIM.
069100     EXIT.
069200*-----------------------------------------------------------------
069300*    COLUMNA PERDIDAS PARA LAS LINEAS DE LAS SECCIONES II Y III.
069400 F-GET-VALOR-EGRESO.
069500*    ENTRADA: WS-CHAVE-BUSCA.  SALIDA: WS-R-MONTO/NOMBRE/EXISTE.
069600     PERFORM R1C-BUSCAR-EN-TABLA THRU R1C-BUSCAR-EN-TABLA-FIM
069700     MOVE SPACES TO WS-R-NOMBRE
069800     IF CUENTA-ENCONTRADA
069900        MOVE TB-PERDIDAS (TB-IDX) TO WS-R-MONTO
070000        MOVE "Y" TO WS-R-EXISTE
070100        IF TB-NOMBRE (TB-IDX) NOT = SPACES
070200           MOVE TB-NOMBRE (TB-IDX) TO WS-R-NOMBRE
070300        END-IF
070400     ELSE
070500        MOVE ZEROS TO WS-R-MONTO
070600        MOVE "N" TO WS-R-EXISTE.
070700 F-GET-VALOR-EGRESO-FIM.
070800     EXIT.
070900*-----------------------------------------------------------------
071000*    COLUMNA ACTIVOS - USADA POR R6A-OBTENER-INSUMOS PARA PPM Y   *
071100*    RETIROS DEL EJERCICIO (VER REQ-0371, COLUMNA FIJA, NO        *
071200*    PRIORIDAD).                                                 *
071300*-----------------------------------------------------------------
071400 F-GET-VALOR-ACTIVO.
071500*    ENTRADA: WS-CHAVE-BUSCA.  SALIDA: WS-R-MONTO/NOMBRE/EXISTE.
071600     PERFORM R1C-BUSCAR-EN-TABLA THRU R1C-BUSCAR-EN-TABLA-FIM
071700     MOVE SPACES TO WS-R-NOMBRE
071800     IF CUENTA-ENCONTRADA
071900        MOVE TB-ACTIVOS (TB-IDX) TO WS-R-MONTO
072000        MOVE "Y" TO WS-R-EXISTE
072100        IF TB-NOMBRE (TB-IDX) NOT = SPACES
072200           MOVE TB-NOMBRE (TB-IDX) TO WS-R-NOMBRE
072300        END-IF
072400     ELSE
072500        MOVE ZEROS TO WS-R-MONTO
072600        MOVE "N" TO WS-R-EXISTE.
072700 F-GET-VALOR-ACTIVO-FIM.
072800     EXIT.
072900*-----------------------------------------------------------------
073000*  VALOR REPRESENTATIVO: PRIMER VALOR ESTRICTAMENTE POSITIVO     *
073100*  RECORRIENDO LAS COLUMNAS EN EL ORDEN GANANCIAS, PERDIDAS,     *
073200*  ACTIVOS, PASIVOS, SALDO ACREEDOR, SALDO DEUDOR.                *
073300*  SE USA SOLO PARA AGREGAR LINEAS EXTRAS DESDE EL BALANCE        *
073400*  (VEA R2A-AGREGAR-EXTRAS) - LOS INSUMOS DEL IMPUESTO USAN       *
073500*  COLUMNA FIJA (F-GET-VALOR-ACTIVO / F-GET-VALOR-EGRESO).        *
073600*-----------------------------------------------------------------
073700 F-GET-REPRESENTATIVO.
073800*    ENTRADA: WS-CHAVE-BUSCA.  SALIDA: WS-R-MONTO.
073900     PERFORM R1C-BUSCAR-EN-TABLA THRU R1C-BUSCAR-EN-TABLA-FIM
074000     IF NOT CUENTA-ENCONTRADA
074100        MOVE ZEROS TO WS-R-MONTO
074200        GO TO F-GET-REPRESENTATIVO-FIM.
074300     IF TB-GANANCIAS (TB-IDX) > ZEROS
074400        MOVE TB-GANANCIAS (TB-IDX) TO WS-R-MONTO
074500     ELSE IF TB-PERDIDAS (TB-IDX) > ZEROS
074600        MOVE TB-PERDIDAS (TB-IDX) TO WS-R-MONTO
074700     ELSE IF TB-ACTIVOS (TB-IDX) > ZEROS
074800        MOVE TB-ACTIVOS (TB-IDX) TO WS-R-MONTO
074900     ELSE IF TB-PASIVOS (TB-IDX) > ZEROS
075000        MOVE TB-PASIVOS (TB-IDX) TO WS-R-MONTO
075100     ELSE IF TB-SALDO-ACREEDOR (TB-IDX) > ZEROS
075200        MOVE TB-SALDO-ACREEDOR (TB-IDX) TO WS-R-MONTO
075300     ELSE IF TB-SALDO-DEUDOR (TB-IDX) > ZEROS
075400        MOVE TB-SALDO-DEUDOR (TB-IDX) TO WS-R-MONTO
075500     ELSE
075600        MOVE ZEROS TO WS-R-MONTO.
075700 F-GET-REPRESENTATIVO-FIM.
075800     EXIT.
075900*-----------------------------------------------------------------
076000*  SECCION I - INGRESOS DEL PERIODO (2 LINEAS FIJAS + EXTRAS)    *
076100*-----------------------------------------------------------------
076200 R2-ARMAR-INGRESOS.
076300     MOVE ZEROS TO WS-SEC-CONT
076400     PERFORM R2-CARGAR-FIJAS THRU R2-CARGAR-FIJAS-FIM
076500        VARYING WS-SEC-IX FROM 1 BY 1 UNTIL WS-SEC-IX > 2
076600     PERFORM R2A-AGREGAR-EXTRAS THRU R2A-AGREGAR-EXTRAS-FIM
076700     PERFORM R2B-GRABAR-SECCION THRU R2B-GRABAR-SECCION-FIM.
076800 R2-ARMAR-INGRESOS-FIM.
076900     EXIT.
077000*-----------------------------------------------------------------
077100 R2-CARGAR-FIJAS.
077200        MOVE TFI-CODIGO (WS-SEC-IX) TO WS-L-CODIGO (WS-SEC-IX)
077300        MOVE TFI-NOMBRE (WS-SEC-IX) TO WS-L-NOMBRE (WS-SEC-IX)
077400        MOVE TFI-SIGNO  (WS-SEC-IX) TO WS-L-SIGNO  (WS-SEC-IX)
077500        MOVE TFI-F22    (WS-SEC-IX) TO WS-L-F22    (WS-SEC-IX)
077600        MOVE "N" TO WS-L-MANUAL (WS-SEC-IX)
077700        MOVE WS-L-CODIGO (WS-SEC-IX) TO WS-CHAVE-BUSCA
077800        PERFORM F-GET-VALOR-INGRESO THRU F-GET-VALOR-INGRESO-FIM
077900        MOVE WS-R-MONTO  TO WS-L-MONTO  (WS-SEC-IX)
078000        IF WS-R-NOMBRE NOT = SPACES
078100           MOVE WS-R-NOMBRE TO WS-L-NOMBRE (WS-SEC-IX)
078200        END-IF
078300        MOVE WS-R-EXISTE TO WS-L-EXISTE (WS-SEC-IX)
078400        ADD 1 TO WS-SEC-CONT.
078500 R2-CARGAR-FIJAS-FIM.
078600     EXIT.
078700*-----------------------------------------------------------------
078800*  REQ-0379: LAS LINEAS "ING" YA FUERON LEIDAS Y CLASIFICADAS POR *
078900*           R0B-DISTRIBUIR-EXTRAS; AQUI SOLO SE VACIA LA COLA.    *
079000*-----------------------------------------------------------------
079100 R2A-AGREGAR-EXTRAS.
079200     IF WS-COLA-ING-CONT = ZEROS
079300        GO TO R2A-AGREGAR-EXTRAS-FIM.
079400     PERFORM R2A-RECIBIR-UNO THRU R2A-RECIBIR-UNO-FIM
079500        VARYING WS-CI-IX FROM 1 BY 1 UNTIL WS-CI-IX > WS-COLA-ING-CONT.
079600 R2A-AGREGAR-EXTRAS-FIM.
079700     EXIT.
079800*-----------------------------------------------------------------
079900 R2A-RECIBIR-UNO.
080000     PERFORM R2D-VERIFICAR-DUPLICADO-ING
080100             THRU R2D-VERIFICAR-DUPLICADO-ING-FIM
080200     IF CODIGO-DUPLICADO
080300        MOVE "*** LINEA EXTRA DUPLICADA - RECHAZADA ***" TO MENS
080400        PERFORM ROT-MENS THRU ROT-MENS-FIM
080500     ELSE
080600        ADD 1 TO WS-SEC-CONT
080700        SET WS-SEC-IX TO WS-SEC-CONT
080800        MOVE WS-CI-CODIGO (WS-CI-IX) TO WS-L-CODIGO (WS-SEC-IX)
080900        MOVE WS-CI-NOMBRE (WS-CI-IX) TO WS-L-NOMBRE (WS-SEC-IX)
081000        MOVE WS-CI-MONTO  (WS-CI-IX) TO WS-L-MONTO  (WS-SEC-IX)
081100        MOVE "+"                     TO WS-L-SIGNO  (WS-SEC-IX)
081200        MOVE WS-CI-F22    (WS-CI-IX) TO WS-L-F22    (WS-SEC-IX)
081300        MOVE "Y"                     TO WS-L-MANUAL (WS-SEC-IX)
081400        MOVE "Y"                     TO WS-L-EXISTE (WS-SEC-IX)
081500     END-IF.
081600 R2A-RECIBIR-UNO-FIM.
081700     EXIT.
081800*-----------------------------------------------------------------
081900 R2D-VERIFICAR-DUPLICADO-ING.
082000     SET CODIGO-NO-DUPLICADO TO TRUE
082100     PERFORM R2D-COMPARAR-ING THRU R2D-COMPARAR-ING-FIM
082200        VARYING WS-SEC-IDX FROM 1 BY 1 UNTIL WS-SEC-IDX > WS-SEC-CONT.
082300 R2D-VERIFICAR-DUPLICADO-ING-FIM.
082400     EXIT.
082500*-----------------------------------------------------------------
082600 R2D-COMPARAR-ING.
082700     IF WS-L-CODIGO (WS-SEC-IDX) = WS-CI-CODIGO (WS-CI-IX)
082800        SET CODIGO-DUPLICADO TO TRUE
082900     END-IF.
083000 R2D-COMPARAR-ING-FIM.
083100     EXIT.
083200*-----------------------------------------------------------------
083300 R2B-GRABAR-SECCION.
083400     MOVE ZEROS TO WS-TOTAL-INGRESOS
083500     PERFORM R2B-GRABAR-LINEA THRU R2B-GRABAR-LINEA-FIM
083600        VARYING WS-SEC-IX FROM 1 BY 1 UNTIL WS-SEC-IX > WS-SEC-CONT
083700     MOVE SPACES TO REG-TRABAJO
083800     MOVE "1" TO WT-TT-SECCION
083900     MOVE "TOTAL DE INGRESOS"     TO WT-TT-ETIQUETA
084000     MOVE WS-TOTAL-INGRESOS       TO WT-TT-MONTO
084100     MOVE "="                     TO WT-TT-SIGNO
084200     MOVE "1600"                  TO WT-TT-F22
084300     MOVE WT-TOTAL TO REG-TRABAJO
084400     WRITE REG-TRABAJO.
084500 R2B-GRABAR-SECCION-FIM.
084600     EXIT.
084700*-----------------------------------------------------------------
084800 R2B-GRABAR-LINEA.
084900     ADD WS-L-MONTO (WS-SEC-IX) TO WS-TOTAL-INGRESOS
085000     MOVE SPACES TO REG-TRABAJO
085100     MOVE "1" TO WT-LI-SECCION
085200     MOVE WS-L-CODIGO (WS-SEC-IX) TO WT-LI-CODIGO
085300     MOVE WS-L-NOMBRE (WS-SEC-IX) TO WT-LI-NOMBRE
085400     MOVE WS-L-MONTO  (WS-SEC-IX) TO WT-LI-MONTO
085500     MOVE WS-L-SIGNO  (WS-SEC-IX) TO WT-LI-SIGNO
085600     MOVE WS-L-F22    (WS-SEC-IX) TO WT-LI-F22
085700     MOVE WS-L-MANUAL (WS-SEC-IX) TO WT-LI-MANUAL
085800     MOVE WS-L-EXISTE (WS-SEC-IX) TO WT-LI-EXISTE
085900     MOVE WT-DETALLE TO REG-TRABAJO
086000     WRITE REG-TRABAJO.
086100 R2B-GRABAR-LINEA-FIM.
086200     EXIT.
086300*-----------------------------------------------------------------
086400*  SECCION II - EGRESOS DEL PERIODO (9 LINEAS FIJAS + EXTRAS).   *
086500*  LAS LINEAS 2-5 FORMAN EL GRUPO REMUNERACIONES; AL DEJAR EL    *
086600*  GRUPO SE IMPRIME EL SUBTOTAL "REMUNERACIONES PAGADAS".        *
086700*-----------------------------------------------------------------
086800 R3-ARMAR-EGRESOS.
086900     MOVE ZEROS TO WS-SEC-CONT WS-SEC-REM-FIN
087000     PERFORM R3-CARGAR-FIJAS THRU R3-CARGAR-FIJAS-FIM
087100        VARYING WS-SEC-IX FROM 1 BY 1 UNTIL WS-SEC-IX > 9
087200     PERFORM R3D-RECIBIR-ENCOLADOS THRU R3D-RECIBIR-ENCOLADOS-FIM
087300     PERFORM R3B-GRABAR-SECCION THRU R3B-GRABAR-SECCION-FIM.
087400 R3-ARMAR-EGRESOS-FIM.
087500     EXIT.
087600*-----------------------------------------------------------------
087700 R3-CARGAR-FIJAS.
087800     MOVE TFE-CODIGO (WS-SEC-IX) TO WS-L-CODIGO (WS-SEC-IX)
087900     MOVE TFE-NOMBRE (WS-SEC-IX) TO WS-L-NOMBRE (WS-SEC-IX)
088000     MOVE TFE-SIGNO  (WS-SEC-IX) TO WS-L-SIGNO  (WS-SEC-IX)
088100     MOVE "N" TO WS-L-MANUAL (WS-SEC-IX)
088200     IF TFE-F22 (WS-SEC-IX) = "REM1"
088300        MOVE "1411" TO WS-L-F22 (WS-SEC-IX)
088400        MOVE "Y"    TO WS-L-REM (WS-SEC-IX)
088500        SET WS-SEC-REM-FIN TO WS-SEC-IX
088600     ELSE
088700        MOVE TFE-F22 (WS-SEC-IX) TO WS-L-F22 (WS-SEC-IX)
088800        MOVE "N"    TO WS-L-REM (WS-SEC-IX)
088900     END-IF
089000     MOVE WS-L-CODIGO (WS-SEC-IX) TO WS-CHAVE-BUSCA
089100     PERFORM F-GET-VALOR-EGRESO THRU F-GET-VALOR-EGRESO-FIM
089200     MOVE WS-R-MONTO  TO WS-L-MONTO  (WS-SEC-IX)
089300     IF WS-R-NOMBRE NOT = SPACES
089400        MOVE WS-R-NOMBRE TO WS-L-NOMBRE (WS-SEC-IX)
089500     END-IF
089600     MOVE WS-R-EXISTE TO WS-L-EXISTE (WS-SEC-IX)
089700     ADD 1 TO WS-SEC-CONT.
089800 R3-CARGAR-FIJAS-FIM.
089900     EXIT.
090000 R3E-ENCOLAR-EXTRA.
090100     ADD 1 TO WS-COLA-EGR-CONT
090200     SET WS-CE-IX TO WS-COLA-EGR-CONT
090300     MOVE EXT-CODIGO  TO WS-CE-CODIGO (WS-CE-IX)
090400     MOVE EXT-NOMBRE  TO WS-CE-NOMBRE (WS-CE-IX)
090500     MOVE EXT-MONTO   TO WS-CE-MONTO  (WS-CE-IX)
090600     MOVE EXT-F22     TO WS-CE-F22    (WS-CE-IX)
090700     MOVE EXT-SECCION TO WS-CE-SECCION (WS-CE-IX).
090800 R3E-ENCOLAR-EXTRA-FIM.
090900     EXIT.
091000*-----------------------------------------------------------------
091100 R4E-ENCOLAR-EXTRA.
091200     ADD 1 TO WS-COLA-GST-CONT
091300     SET WS-CG-IX TO WS-COLA-GST-CONT
091400     MOVE EXT-CODIGO TO WS-CG-CODIGO (WS-CG-IX)
091500     MOVE EXT-NOMBRE TO WS-CG-NOMBRE (WS-CG-IX)
091600     MOVE EXT-MONTO  TO WS-CG-MONTO  (WS-CG-IX)
091700     MOVE EXT-F22    TO WS-CG-F22    (WS-CG-IX).
091800 R4E-ENCOLAR-EXTRA-FIM.
091900     EXIT.
092000*-----------------------------------------------------------------
092100 R3D-RECIBIR-ENCOLADOS.
092200     IF WS-COLA-EGR-CONT = ZEROS
092300        GO TO R3D-RECIBIR-ENCOLADOS-FIM.
092400     PERFORM R3D-RECIBIR-UNO THRU R3D-RECIBIR-UNO-FIM
092500        VARYING WS-CE-IX FROM 1 BY 1 UNTIL WS-CE-IX > WS-COLA-EGR-CONT.
092600 R3D-RECIBIR-ENCOLADOS-FIM.
092700     EXIT.
092800*-----------------------------------------------------------------
092900 R3D-RECIBIR-UNO.
093000     PERFORM R2D-VERIFICAR-DUPLICADO-COLA
093100             THRU R2D-VERIFICAR-DUPLICADO-COLA-FIM
093200     IF CODIGO-DUPLICADO
093300        MOVE "*** LINEA EXTRA DUPLICADA - RECHAZADA ***" TO MENS
093400        PERFORM ROT-MENS THRU ROT-MENS-FIM
093500     ELSE
093600        IF WS-CE-SECCION (WS-CE-IX) = "REM"
093700           PERFORM R3D-ABRIR-CUPO-REM THRU R3D-ABRIR-CUPO-REM-FIM
093800           SET WS-SEC-IX TO WS-SEC-REM-FIN
093900           MOVE "Y" TO WS-L-REM (WS-SEC-IX)
094000        ELSE
094100           ADD 1 TO WS-SEC-CONT
094200           SET WS-SEC-IX TO WS-SEC-CONT
094300           MOVE "N" TO WS-L-REM (WS-SEC-IX)
094400        END-IF
094500        MOVE WS-CE-CODIGO (WS-CE-IX) TO WS-L-CODIGO (WS-SEC-IX)
094600        MOVE WS-CE-NOMBRE (WS-CE-IX) TO WS-L-NOMBRE (WS-SEC-IX)
094700        MOVE WS-CE-MONTO  (WS-CE-IX) TO WS-L-MONTO  (WS-SEC-IX)
094800        MOVE "+"                     TO WS-L-SIGNO  (WS-SEC-IX)
094900        MOVE WS-CE-F22    (WS-CE-IX) TO WS-L-F22    (WS-SEC-IX)
095000        MOVE "Y"                     TO WS-L-MANUAL (WS-SEC-IX)
095100        MOVE "Y"                     TO WS-L-EXISTE (WS-SEC-IX)
095200     END-IF.
095300 R3D-RECIBIR-UNO-FIM.
095400     EXIT.
095500*-----------------------------------------------------------------
095600*  REQ-0376: ABRE UN CUPO DENTRO DEL BLOQUE FIJO DE REMUNERACIONES *
095700*  (POSICIONES 2 A WS-SEC-REM-FIN) CORRIENDO UN LUGAR A LA        *
095800*  DERECHA TODO LO QUE VIENE DESPUES, PARA QUE LA LINEA EXTRA DE  *
095900*  LA COLA REM QUEDE JUNTO AL GRUPO Y NO DESPUES DE LA LINEA 9.   *
096000*-----------------------------------------------------------------
096100 R3D-ABRIR-CUPO-REM.
096200     PERFORM R3D-DESPLAZAR-LINEA THRU R3D-DESPLAZAR-LINEA-FIM
096300        VARYING WS-SEC-SHIFT-IX FROM WS-SEC-CONT BY -1
096400           UNTIL WS-SEC-SHIFT-IX < WS-SEC-REM-FIN + 1
096500     ADD 1 TO WS-SEC-REM-FIN
096600     ADD 1 TO WS-SEC-CONT.
096700 R3D-ABRIR-CUPO-REM-FIM.
096800     EXIT.
096900*-----------------------------------------------------------------
097000 R3D-DESPLAZAR-LINEA.
097100     MOVE WS-SEC-LINEA (WS-SEC-SHIFT-IX)
097200       TO WS-SEC-LINEA (WS-SEC-SHIFT-IX + 1).
097300 R3D-DESPLAZAR-LINEA-FIM.
097400     EXIT.
097500*-----------------------------------------------------------------
097600 R2D-VERIFICAR-DUPLICADO-COLA.
097700     SET CODIGO-NO-DUPLICADO TO TRUE
097800     PERFORM R2D-COMPARAR-COLA THRU R2D-COMPARAR-COLA-FIM
097900        VARYING WS-SEC-IDX FROM 1 BY 1 UNTIL WS-SEC-IDX > WS-SEC-CONT.
098000 R2D-VERIFICAR-DUPLICADO-COLA-FIM.
098100     EXIT.
098200*-----------------------------------------------------------------
098300 R2D-COMPARAR-COLA.
098400     IF WS-L-CODIGO (WS-SEC-IDX) = WS-CE-CODIGO (WS-CE-IX)
098500        SET CODIGO-DUPLICADO TO TRUE
098600     END-IF.
098700 R2D-COMPARAR-COLA-FIM.
098800     EXIT.
098900*-----------------------------------------------------------------
099000*  03/11/09 JCR REQ-0372 LA COLA DE GASTOS RECHAZADOS (GST) NO     *
099100*           VALIDABA CODIGO DUPLICADO AL VACIARSE - SE AGREGA EL   *
099200*           MISMO CHEQUEO QUE YA TENIA LA COLA DE EGRESOS.         *
099300*-----------------------------------------------------------------
099400 R2D-VERIFICAR-DUPLICADO-GST.
099500     SET CODIGO-NO-DUPLICADO TO TRUE
099600     PERFORM R2D-COMPARAR-GST THRU R2D-COMPARAR-GST-FIM
099700        VARYING WS-SEC-IDX FROM 1 BY 1 UNTIL WS-SEC-IDX > WS-SEC-CONT.
099800 R2D-VERIFICAR-DUPLICADO-GST-FIM.
099900     EXIT.
100000*-----------------------------------------------------------------
100100 R2D-COMPARAR-GST.
100200     IF WS-L-CODIGO (WS-SEC-IDX) = WS-CG-CODIGO (WS-CG-IX)
100300        SET CODIGO-DUPLICADO TO TRUE
100400     END-IF.
100500 R2D-COMPARAR-GST-FIM.
100600     EXIT.
100700*-----------------------------------------------------------------
100800*-----------------------------------------------------------------
100900*  GRABA LA SECCION II, CON CONTROL DE QUIEBRE AL SALIR DEL      *
101000*  GRUPO REMUNERACIONES (WS-L-REM PASA DE "Y" A "N").            *
101100*-----------------------------------------------------------------
101200 R3B-GRABAR-SECCION.
101300     MOVE ZEROS TO WS-TOTAL-EGRESOS WS-TOTAL-REMUNERAC
101400     MOVE "N" TO WS-SEC-REM-ABIERTO
101500     PERFORM R3B-GRABAR-LINEA THRU R3B-GRABAR-LINEA-FIM
101600        VARYING WS-SEC-IX FROM 1 BY 1 UNTIL WS-SEC-IX > WS-SEC-CONT
101700     IF WS-SEC-REM-ABIERTO = "Y"
101800        PERFORM R3C-SUBTOTAL-REM THRU R3C-SUBTOTAL-REM-FIM
101900     END-IF
102000     MOVE SPACES TO REG-TRABAJO
102100     MOVE "2" TO WT-TT-SECCION
102200     MOVE "TOTAL DE EGRESOS"   TO WT-TT-ETIQUETA
102300     MOVE WS-TOTAL-EGRESOS     TO WT-TT-MONTO
102400     MOVE "-"                  TO WT-TT-SIGNO
102500     MOVE SPACES                TO WT-TT-F22
102600     MOVE WT-TOTAL TO REG-TRABAJO
102700     WRITE REG-TRABAJO.
102800 R3B-GRABAR-SECCION-FIM.
102900     EXIT.
103000*-----------------------------------------------------------------
103100 R3B-GRABAR-LINEA.
103200     ADD WS-L-MONTO (WS-SEC-IX) TO WS-TOTAL-EGRESOS
103300     IF WS-L-REM (WS-SEC-IX) = "Y"
103400        ADD WS-L-MONTO (WS-SEC-IX) TO WS-TOTAL-REMUNERAC
103500        MOVE "Y" TO WS-SEC-REM-ABIERTO
103600     ELSE
103700        IF WS-SEC-REM-ABIERTO = "Y"
103800           PERFORM R3C-SUBTOTAL-REM THRU R3C-SUBTOTAL-REM-FIM
103900           MOVE "N" TO WS-SEC-REM-ABIERTO
104000        END-IF
104100     END-IF
104200     MOVE SPACES TO REG-TRABAJO
104300     MOVE "2" TO WT-LI-SECCION
104400     MOVE WS-L-CODIGO (WS-SEC-IX) TO WT-LI-CODIGO
104500     MOVE WS-L-NOMBRE (WS-SEC-IX) TO WT-LI-NOMBRE
104600     MOVE WS-L-MONTO  (WS-SEC-IX) TO WT-LI-MONTO
104700     MOVE WS-L-SIGNO  (WS-SEC-IX) TO WT-LI-SIGNO
104800     MOVE WS-L-F22    (WS-SEC-IX) TO WT-LI-F22
104900     MOVE WS-L-MANUAL (WS-SEC-IX) TO WT-LI-MANUAL
105000     MOVE WS-L-EXISTE (WS-SEC-IX) TO WT-LI-EXISTE
105100     MOVE WT-DETALLE TO REG-TRABAJO
105200     WRITE REG-TRABAJO.
105300 R3B-GRABAR-LINEA-FIM.
105400     EXIT.
105500*-----------------------------------------------------------------
105600 R3C-SUBTOTAL-REM.
105700     MOVE SPACES TO REG-TRABAJO
105800     MOVE "2" TO WT-ST-SECCION
105900     MOVE "REMUNERACIONES PAGADAS" TO WT-ST-ETIQUETA
106000     MOVE WS-TOTAL-REMUNERAC TO WT-ST-MONTO
106100     MOVE "1411" TO WT-ST-F22
106200     MOVE WT-SUBTOTAL TO REG-TRABAJO
106300     WRITE REG-TRABAJO.
106400 R3C-SUBTOTAL-REM-FIM.
106500     EXIT.
106600*-----------------------------------------------------------------
106700*  SECCION III - GASTOS RECHAZADOS (2 LINEAS FIJAS + EXTRAS)     *
106800*-----------------------------------------------------------------
106900 R4-ARMAR-RECHAZADOS.
107000     MOVE ZEROS TO WS-SEC-CONT
107100     PERFORM R4-CARGAR-FIJAS THRU R4-CARGAR-FIJAS-FIM
107200        VARYING WS-SEC-IX FROM 1 BY 1 UNTIL WS-SEC-IX > 2
107300     IF WS-COLA-GST-CONT > ZEROS
107400        PERFORM R4-RECIBIR-ENCOLADO THRU R4-RECIBIR-ENCOLADO-FIM
107500           VARYING WS-CG-IX FROM 1 BY 1 UNTIL WS-CG-IX > WS-COLA-GST-CONT
107600     END-IF
107700     PERFORM R4B-GRABAR-SECCION THRU R4B-GRABAR-SECCION-FIM.
107800 R4-ARMAR-RECHAZADOS-FIM.
107900     EXIT.
108000*-----------------------------------------------------------------
108100 R4-CARGAR-FIJAS.
108200     MOVE TFR-CODIGO (WS-SEC-IX) TO WS-L-CODIGO (WS-SEC-IX)
108300     MOVE TFR-NOMBRE (WS-SEC-IX) TO WS-L-NOMBRE (WS-SEC-IX)
108400     MOVE TFR-SIGNO  (WS-SEC-IX) TO WS-L-SIGNO  (WS-SEC-IX)
108500     MOVE TFR-F22    (WS-SEC-IX) TO WS-L-F22    (WS-SEC-IX)
108600     MOVE "N" TO WS-L-MANUAL (WS-SEC-IX)
108700     MOVE WS-L-CODIGO (WS-SEC-IX) TO WS-CHAVE-BUSCA
108800     PERFORM F-GET-VALOR-EGRESO THRU F-GET-VALOR-EGRESO-FIM
108900     MOVE WS-R-MONTO  TO WS-L-MONTO  (WS-SEC-IX)
109000     IF WS-R-NOMBRE NOT = SPACES
109100        MOVE WS-R-NOMBRE TO WS-L-NOMBRE (WS-SEC-IX)
109200     END-IF
109300     MOVE WS-R-EXISTE TO WS-L-EXISTE (WS-SEC-IX)
109400     ADD 1 TO WS-SEC-CONT.
109500 R4-CARGAR-FIJAS-FIM.
109600     EXIT.
109700*-----------------------------------------------------------------
109800 R4-RECIBIR-ENCOLADO.
109900     PERFORM R2D-VERIFICAR-DUPLICADO-GST
110000             THRU R2D-VERIFICAR-DUPLICADO-GST-FIM
110100     IF CODIGO-DUPLICADO
110200        MOVE "*** LINEA EXTRA DUPLICADA - RECHAZADA ***" TO MENS
110300        PERFORM ROT-MENS THRU ROT-MENS-FIM
110400     ELSE
110500        ADD 1 TO WS-SEC-CONT
110600        SET WS-SEC-IX TO WS-SEC-CONT
110700        MOVE WS-CG-CODIGO (WS-CG-IX) TO WS-L-CODIGO (WS-SEC-IX)
110800        MOVE WS-CG-NOMBRE (WS-CG-IX) TO WS-L-NOMBRE (WS-SEC-IX)
110900        MOVE WS-CG-MONTO  (WS-CG-IX) TO WS-L-MONTO  (WS-SEC-IX)
111000        MOVE "+"                     TO WS-L-SIGNO  (WS-SEC-IX)
111100        MOVE WS-CG-F22    (WS-CG-IX) TO WS-L-F22    (WS-SEC-IX)
111200        MOVE "Y"                     TO WS-L-MANUAL (WS-SEC-IX)
111300        MOVE "Y"                     TO WS-L-EXISTE (WS-SEC-IX)
111400     END-IF.
111500 R4-RECIBIR-ENCOLADO-FIM.
111600     EXIT.
111700*-----------------------------------------------------------------
111800 R4B-GRABAR-SECCION.
111900     MOVE ZEROS TO WS-TOTAL-RECHAZADOS
112000     PERFORM R4B-GRABAR-LINEA THRU R4B-GRABAR-LINEA-FIM
112100        VARYING WS-SEC-IX FROM 1 BY 1 UNTIL WS-SEC-IX > WS-SEC-CONT
112200     MOVE SPACES TO REG-TRABAJO
112300     MOVE "3" TO WT-TT-SECCION
112400     MOVE "TOTAL GASTOS RECHAZADOS" TO WT-TT-ETIQUETA
112500     MOVE WS-TOTAL-RECHAZADOS        TO WT-TT-MONTO
112600     MOVE "+"                        TO WT-TT-SIGNO
112700     MOVE "1431"                     TO WT-TT-F22
112800     MOVE WT-TOTAL TO REG-TRABAJO
112900     WRITE REG-TRABAJO.
113000 R4B-GRABAR-SECCION-FIM.
113100     EXIT.
113200*-----------------------------------------------------------------
113300 R4B-GRABAR-LINEA.
113400     ADD WS-L-MONTO (WS-SEC-IX) TO WS-TOTAL-RECHAZADOS
113500     MOVE SPACES TO REG-TRABAJO
113600     MOVE "3" TO WT-LI-SECCION
113700     MOVE WS-L-CODIGO (WS-SEC-IX) TO WT-LI-CODIGO
113800     MOVE WS-L-NOMBRE (WS-SEC-IX) TO WT-LI-NOMBRE
113900     MOVE WS-L-MONTO  (WS-SEC-IX) TO WT-LI-MONTO
114000     MOVE WS-L-SIGNO  (WS-SEC-IX) TO WT-LI-SIGNO
114100     MOVE WS-L-F22    (WS-SEC-IX) TO WT-LI-F22
114200     MOVE WS-L-MANUAL (WS-SEC-IX) TO WT-LI-MANUAL
114300     MOVE WS-L-EXISTE (WS-SEC-IX) TO WT-LI-EXISTE
114400     MOVE WT-DETALLE TO REG-TRABAJO
114500     WRITE REG-TRABAJO.
114600 R4B-GRABAR-LINEA-FIM.
114700     EXIT.
114800*-----------------------------------------------------------------
114900 R5-TOTALIZAR.
115000*    LOS TOTALES YA FUERON ACUMULADOS AL GRABAR CADA SECCION
115100*    (R2B, R3B, R4B) - AQUI SOLO SE DEJA CONSTANCIA DEL PASO.
115200     CONTINUE.
115300 R5-TOTALIZAR-FIM.
115400     EXIT.
115500*-----------------------------------------------------------------
115600*  INSUMOS DEL CALCULO DE IMPUESTO, RESPETANDO LOS OVERRIDES DE  *
115700*  PARAMS (PPM, RETIROS, MULTAS, IDPC HISTORICO).                 *
115800*-----------------------------------------------------------------
115900 R6A-OBTENER-INSUMOS.
116000     IF PAR-PPM-FLAG = "Y"
116100        MOVE PAR-PPM-VALOR TO WS-PPM
116200     ELSE
116300        MOVE "101090" TO WS-CHAVE-BUSCA
116400        PERFORM F-GET-VALOR-ACTIVO THRU F-GET-VALOR-ACTIVO-FIM
116500        MOVE WS-R-MONTO TO WS-PPM
116600        IF WS-PPM = ZEROS
116700           MOVE "105101" TO WS-CHAVE-BUSCA
116800           PERFORM F-GET-VALOR-ACTIVO THRU F-GET-VALOR-ACTIVO-FIM
116900           MOVE WS-R-MONTO TO WS-PPM
117000        END-IF
117100     END-IF.
117200     IF PAR-RETIROS-FLAG = "Y"
117300        MOVE PAR-RETIROS-VALOR TO WS-RETIROS-EJERCICIO
117400     ELSE
117500        MOVE "101120" TO WS-CHAVE-BUSCA
117600        PERFORM F-GET-VALOR-ACTIVO THRU F-GET-VALOR-ACTIVO-FIM
117700        MOVE WS-R-MONTO TO WS-RETIROS-EJERCICIO
117800     END-IF.
117900     IF PAR-MULTAS-FLAG = "Y"
118000        MOVE PAR-MULTAS-VALOR TO WS-MULTAS-HIST
118100     ELSE
118200        MOVE "430102" TO WS-CHAVE-BUSCA
118300        PERFORM F-GET-VALOR-EGRESO THRU F-GET-VALOR-EGRESO-FIM
118400        MOVE WS-R-MONTO TO WS-MULTAS-HIST
118500     END-IF.
118600     IF PAR-IDPCHIS-FLAG = "Y"
118700        MOVE PAR-IDPCHIS-VALOR TO WS-IDPC-HIST
118800     ELSE
118900        MOVE "430101" TO WS-CHAVE-BUSCA
119000        PERFORM F-GET-VALOR-EGRESO THRU F-GET-VALOR-EGRESO-FIM
119100        MOVE WS-R-MONTO TO WS-IDPC-HIST
119200     END-IF.
119300     IF PAR-UF-VALOR = ZEROS
119400        MOVE 38000 TO PAR-UF-VALOR
119500     END-IF.
119600     IF PAR-UF-CANTIDAD = ZEROS
119700        MOVE 5000 TO PAR-UF-CANTIDAD
119800     END-IF.
119900     COMPUTE WS-UF-LIMITE = PAR-UF-CANTIDAD * PAR-UF-VALOR.
120000 R6A-OBTENER-INSUMOS-FIM.
120100     EXIT.
120200*-----------------------------------------------------------------
120300*  CALCULO SIN INCENTIVO AL AHORRO                                *
120400*-----------------------------------------------------------------
120500 R6-CALCULO-SIN.
120600     COMPUTE WS-BASE-IMPONIBLE =
120700             WS-TOTAL-INGRESOS - WS-TOTAL-EGRESOS
120800             + WS-TOTAL-RECHAZADOS
120900     MOVE WS-BASE-IMPONIBLE TO WS-TRUNCA-BASE
121000     PERFORM F-TRUNCAR-125 THRU F-TRUNCAR-125-FIM
121100     MOVE WS-TRUNCA-RESULTADO TO WS-IDPC-SIN
121200     COMPUTE WS-SALDO-SIN = WS-IDPC-SIN - WS-PPM.
121300 R6-CALCULO-SIN-FIM.
121400     EXIT.
121500*-----------------------------------------------------------------
121600*  CALCULO CON INCENTIVO AL AHORRO (ART. 14 LETRA E) - EL IDPC   *
121700*  SE CALCULA SOBRE EL MONTO DE LA DEDUCCION, NO SOBRE LA BASE   *
121800*  MENOS LA DEDUCCION (ASI LO HACE LA PLANILLA ORIGINAL).        *
121900*-----------------------------------------------------------------
122000 R7-CALCULO-CON.
122100     COMPUTE WS-SUB-TOTAL-BASE =
122200             WS-TOTAL-INGRESOS - WS-TOTAL-EGRESOS
122300             + WS-TOTAL-RECHAZADOS
122400     COMPUTE WS-RLI-INVERTIDA =
122500             WS-SUB-TOTAL-BASE - WS-RETIROS-EJERCICIO
122600             - WS-MULTAS-HIST - WS-IDPC-HIST
122700     MOVE WS-RLI-INVERTIDA TO WS-TRUNCA-BASE
122800     PERFORM F-TRUNCAR-50 THRU F-TRUNCAR-50-FIM
122900     MOVE WS-TRUNCA-RESULTADO TO WS-PORCENTAJE-RLI
123000     IF WS-PORCENTAJE-RLI < ZEROS
123100        MOVE ZEROS TO WS-DEDUCCION-INCENTIVO
123200     ELSE IF WS-PORCENTAJE-RLI < WS-UF-LIMITE
123300        MOVE WS-PORCENTAJE-RLI TO WS-DEDUCCION-INCENTIVO
123400     ELSE
123500        MOVE WS-UF-LIMITE TO WS-DEDUCCION-INCENTIVO.
123600     MOVE WS-DEDUCCION-INCENTIVO TO WS-TRUNCA-BASE
123700     PERFORM F-TRUNCAR-125 THRU F-TRUNCAR-125-FIM
123800     MOVE WS-TRUNCA-RESULTADO TO WS-IDPC-CON
123900     COMPUTE WS-SALDO-CON = WS-IDPC-CON - WS-PPM.
124000 R7-CALCULO-CON-FIM.
124100     EXIT.
124200*-----------------------------------------------------------------
124300*  TRUNCAMIENTO A ENTERO HACIA CERO, SIN REDONDEO, MEDIANTE      *
124400*  DIVIDE CON RESTO (12,5% = DIVIDIR POR 8; 50% = DIVIDIR POR 2).*
124500*-----------------------------------------------------------------
124600 F-TRUNCAR-125.
124700     DIVIDE WS-TRUNCA-BASE BY 8
124800             GIVING WS-TRUNCA-RESULTADO
124900             REMAINDER WS-TRUNCA-RESTO.
125000 F-TRUNCAR-125-FIM.
125100     EXIT.
125200*-----------------------------------------------------------------
125300 F-TRUNCAR-50.
125400     DIVIDE WS-TRUNCA-BASE BY 2
125500             GIVING WS-TRUNCA-RESULTADO
125600             REMAINDER WS-TRUNCA-RESTO.
125700 F-TRUNCAR-50-FIM.
125800     EXIT.
125900*-----------------------------------------------------------------
126000*  GRABA EL BLOQUE DE RESULTADO SEGUN EL MODO ELEGIDO EN PARAMS. *
126100*-----------------------------------------------------------------
126200 R8-GRABAR-TRABAJO.
126300     IF PAR-MODO = "CON"
126400        PERFORM R8B-GRABAR-CON THRU R8B-GRABAR-CON-FIM
126500     ELSE
126600        PERFORM R8A-GRABAR-SIN THRU R8A-GRABAR-SIN-FIM.
126700 R8-GRABAR-TRABAJO-FIM.
126800     EXIT.
126900*-----------------------------------------------------------------
127000 R8A-GRABAR-SIN.
127100     MOVE SPACES TO REG-TRABAJO
127200     MOVE "SIN" TO WT-RS-MODO
127300     MOVE "TOTAL INGRESOS"    TO WT-RS-ETIQUETA
127400     MOVE WS-TOTAL-INGRESOS   TO WT-RS-MONTO
127500     MOVE "="                 TO WT-RS-SIGNO
127600     MOVE "1600"               TO WT-RS-F22
127700     MOVE WT-RESULTADO TO REG-TRABAJO
127800     WRITE REG-TRABAJO.
127900
128000     MOVE SPACES TO REG-TRABAJO
128100     MOVE "SIN" TO WT-RS-MODO
128200     MOVE "TOTAL EGRESOS"     TO WT-RS-ETIQUETA
128300     MOVE WS-TOTAL-EGRESOS    TO WT-RS-MONTO
128400     MOVE "-"                 TO WT-RS-SIGNO
128500     MOVE WT-RESULTADO TO REG-TRABAJO
128600     WRITE REG-TRABAJO.
128700
128800     MOVE SPACES TO REG-TRABAJO
128900     MOVE "SIN" TO WT-RS-MODO
129000     MOVE "TOTAL GASTOS RECHAZADOS" TO WT-RS-ETIQUETA
129100     MOVE WS-TOTAL-RECHAZADOS       TO WT-RS-MONTO
129200     MOVE "+"                       TO WT-RS-SIGNO
129300     MOVE "1431"                     TO WT-RS-F22
129400     MOVE WT-RESULTADO TO REG-TRABAJO
129500     WRITE REG-TRABAJO.
129600
129700     MOVE SPACES TO REG-TRABAJO
129800     MOVE "SIN" TO WT-RS-MODO
129900     MOVE "BASE IMPONIBLE"    TO WT-RS-ETIQUETA
130000     MOVE WS-BASE-IMPONIBLE   TO WT-RS-MONTO
130100     MOVE "="                 TO WT-RS-SIGNO
130200     MOVE "1729"               TO WT-RS-F22
130300     MOVE WT-RESULTADO TO REG-TRABAJO
130400     WRITE REG-TRABAJO.
130500
130600     MOVE SPACES TO REG-TRABAJO
130700     MOVE "SIN" TO WT-RS-MODO
130800     MOVE "IDPC TASA 12,5%"   TO WT-RS-ETIQUETA
130900     MOVE WS-IDPC-SIN         TO WT-RS-MONTO
131000     MOVE "="                 TO WT-RS-SIGNO
131100     MOVE "18"                 TO WT-RS-F22
131200     MOVE WT-RESULTADO TO REG-TRABAJO
131300     WRITE REG-TRABAJO.
131400
131500     MOVE SPACES TO REG-TRABAJO
131600     MOVE "SIN" TO WT-RS-MODO
131700     MOVE "101090 PPM"        TO WT-RS-ETIQUETA
131800     MOVE WS-PPM              TO WT-RS-MONTO
131900     MOVE "-"                 TO WT-RS-SIGNO
132000     MOVE "36"                 TO WT-RS-F22
132100     MOVE WT-RESULTADO TO REG-TRABAJO
132200     WRITE REG-TRABAJO.
132300
132400     MOVE SPACES TO REG-TRABAJO
132500     MOVE "SIN" TO WT-RS-MODO
132600     MOVE "SALDO"             TO WT-RS-ETIQUETA
132700     MOVE WS-SALDO-SIN        TO WT-RS-MONTO
132800     MOVE "="                 TO WT-RS-SIGNO
132900     MOVE "305"                 TO WT-RS-F22
133000     MOVE WT-RESULTADO TO REG-TRABAJO
133100     WRITE REG-TRABAJO.
133200 R8A-GRABAR-SIN-FIM.
133300     EXIT.
133400*-----------------------------------------------------------------
133500 R8B-GRABAR-CON.
133600     MOVE SPACES TO REG-TRABAJO
133700     MOVE "CON" TO WT-RS-MODO
133800     MOVE "SUB TOTAL BASE IMPONIBLE" TO WT-RS-ETIQUETA
133900     MOVE WS-SUB-TOTAL-BASE          TO WT-RS-MONTO
134000     MOVE "="                        TO WT-RS-SIGNO
134100     MOVE WT-RESULTADO TO REG-TRABAJO
134200     WRITE REG-TRABAJO.
134300
134400     MOVE SPACES TO REG-TRABAJO
134500     MOVE "CON" TO WT-RS-MODO
134600     MOVE "101120 RETIROS DEL EJERCICIO" TO WT-RS-ETIQUETA
134700     MOVE WS-RETIROS-EJERCICIO          TO WT-RS-MONTO
134800     MOVE "-"                           TO WT-RS-SIGNO
134900     MOVE WT-RESULTADO TO REG-TRABAJO
135000     WRITE REG-TRABAJO.
135100
135200     MOVE SPACES TO REG-TRABAJO
135300     MOVE "CON" TO WT-RS-MODO
135400     MOVE "430102 MULTAS E INTERESES" TO WT-RS-ETIQUETA
135500     MOVE WS-MULTAS-HIST             TO WT-RS-MONTO
135600     MOVE "-"                        TO WT-RS-SIGNO
135700     MOVE WT-RESULTADO TO REG-TRABAJO
135800     WRITE REG-TRABAJO.
135900
136000     MOVE SPACES TO REG-TRABAJO
136100     MOVE "CON" TO WT-RS-MODO
136200     MOVE "430101 PAGO DEL IDPC"  TO WT-RS-ETIQUETA
136300     MOVE WS-IDPC-HIST            TO WT-RS-MONTO
136400     MOVE "-"                     TO WT-RS-SIGNO
136500     MOVE WT-RESULTADO TO REG-TRABAJO
136600     WRITE REG-TRABAJO.
136700
136800     MOVE SPACES TO REG-TRABAJO
136900     MOVE "CON" TO WT-RS-MODO
137000     MOVE "RLI INVERTIDA"        TO WT-RS-ETIQUETA
137100     MOVE WS-RLI-INVERTIDA       TO WT-RS-MONTO
137200     MOVE "="                    TO WT-RS-SIGNO
137300     MOVE WT-RESULTADO TO REG-TRABAJO
137400     WRITE REG-TRABAJO.
137500
137600     MOVE SPACES TO REG-TRABAJO
137700     MOVE "CON" TO WT-RS-MODO
137800     MOVE "DEDUCCION INCENTIVO AL AHORRO" TO WT-RS-ETIQUETA
137900     MOVE WS-DEDUCCION-INCENTIVO         TO WT-RS-MONTO
138000     MOVE "="                            TO WT-RS-SIGNO
138100     MOVE "1432"                          TO WT-RS-F22
138200     MOVE WS-PORCENTAJE-RLI TO WT-RS-DETALLE (1:13)
138300     MOVE WS-UF-LIMITE      TO WT-RS-DETALLE (20:13)
138400     MOVE WT-RESULTADO TO REG-TRABAJO
138500     WRITE REG-TRABAJO.
138600
138700     MOVE SPACES TO REG-TRABAJO
138800     MOVE "CON" TO WT-RS-MODO
138900     MOVE "IDPC TASA 12,5%"    TO WT-RS-ETIQUETA
139000     MOVE WS-IDPC-CON          TO WT-RS-MONTO
139100     MOVE "="                  TO WT-RS-SIGNO
139200     MOVE "18"                  TO WT-RS-F22
139300     MOVE WT-RESULTADO TO REG-TRABAJO
139400     WRITE REG-TRABAJO.
139500
139600     MOVE SPACES TO REG-TRABAJO
139700     MOVE "CON" TO WT-RS-MODO
139800     MOVE "101090 PPM"         TO WT-RS-ETIQUETA
139900     MOVE WS-PPM               TO WT-RS-MONTO
140000     MOVE "-"                  TO WT-RS-SIGNO
140100     MOVE "36"                  TO WT-RS-F22
140200     MOVE WT-RESULTADO TO REG-TRABAJO
140300     WRITE REG-TRABAJO.
140400
140500     MOVE SPACES TO REG-TRABAJO
140600     MOVE "CON" TO WT-RS-MODO
140700     MOVE "SALDO"              TO WT-RS-ETIQUETA
140800     MOVE WS-SALDO-CON         TO WT-RS-MONTO
140900     MOVE "="                  TO WT-RS-SIGNO
141000     MOVE "305"                  TO WT-RS-F22
141100     MOVE WT-RESULTADO TO REG-TRABAJO
141200     WRITE REG-TRABAJO.
141300 R8B-GRABAR-CON-FIM.
141400     EXIT.
141500*-----------------------------------------------------------------
141600 R9-CERRAR.
141700     CLOSE ARQBAL ARQCIA ARQEXT ARQPAR ARQTRB.
141800     STOP RUN.
141900*-----------------------------------------------------------------
142000 ROT-ABORTA.
142100     CLOSE ARQBAL ARQCIA ARQEXT ARQPAR ARQTRB.
142200     STOP RUN.
142300*-----------------------------------------------------------------
142400*  RUTINA DE MENSAJE DE CONSOLA (LA MISMA TECNICA DE PAUSA POR    *
142500*  CONTADOR QUE USABAN LOS PROGRAMAS DE PANTALLA DEL DEPTO).      *
142600*-----------------------------------------------------------------
142700 ROT-MENS.
142800     DISPLAY MENS.
142900 ROT-MENS-FIM.
143000     EXIT.
